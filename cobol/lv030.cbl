000100****************************************************************
000200*                                                               *
000300*               Leave Bucket Mapping And Balances               *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv030.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       20/06/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Shared leave-type/bucket lookup for the
002500                      Leave sub-system - lv020 (validate at
002600                      submission) and lv040 (deduct at approval)
002700                      both CALL this rather than each keeping
002800                      their own copy of the leave-type mapping
002900                      table.
003000*
003100                      Version.            1.00 of 20/06/1987.
003200                      Called by.          lv020, lv040.
003300                      Files used.         None - works on the
003400                                           Employee record passed
003500                                           to it by the caller.
003600*
003700* changes:
003800* 20/06/87 kjw - Written for the first cut of lv020.
003900* 03/12/93 kjw - Function 3 (get all seven balances) added for
004000*                the balance-enquiry screen.                      LV0028
004100* 09/11/98 kjw - Y2K review - no Date fields in this module,
004200*                nothing to change.                               LV0029
004300* 21/05/26 vbc - Function 4 (post a delta to a bucket) added
004400*                for lv040's Approve posting.                     LV0030
004500* 09/08/26 vbc - Prog-Name stamp added, per the shop standard
004600*                carried on the Payroll modules.  An unknown
004700*                L3-Function now displays a trace line before
004800*                falling back to Bucket-No zero.                  LV0046
004900*
005000****************************************************************
005100*
005200  environment      division.
005300  copy "envdiv.cob".
005400*
005500  data             division.
005600  working-storage  section.
005700*
005800  77  Prog-Name             pic x(12) value "LV030 (1.00)".
005900*
006000  01  WS-Work-Fields.
006100      03  WS-Sub                pic 9      comp.
006200      03  WS-Compare-Type       pic x(20).
006300      03  WS-Compare-Halves redefines WS-Compare-Type.
006400*                                 spare split, not used by any
006500*                                 function yet - kept from the
006600*                                 old wildcard-match attempt
006700          05  WS-Compare-First-Half   pic x(10).
006800          05  WS-Compare-Second-Half  pic x(10).
006900*
007000  01  WS-Bucket-Names.
007100      03  filler                pic x(20)
007200                                 value "ANNUAL LEAVE        ".
007300      03  filler                pic x(20)
007400                                 value "SICK LEAVE          ".
007500      03  filler                pic x(20)
007600                                 value "CULTIVATION LEAVE   ".
007700      03  filler                pic x(20)
007800                                 value "COMPASSIONATE LEAVE ".
007900      03  filler                pic x(20)
008000                                 value "HOSPITAL LEAVE      ".
008100      03  filler                pic x(20)
008200                                 value "WORKING ON OFF/PH   ".
008300      03  filler                pic x(20)
008400                                 value "MATERNITY LEAVE     ".
008500  01  filler redefines WS-Bucket-Names.
008600      03  WS-Bucket-Name-Tab    pic x(20)  occurs 7 times.
008700*
008800  linkage          section.
008900*
009000  01  LV030-Parms.
009100      03  L3-Function           pic 9.
009200*                                 1 = map leave type to bucket no
009300*                                 2 = get balance of a bucket
009400*                                 3 = get all seven balances
009500*                                 4 = post a delta to a bucket
009600      03  L3-Leave-Type         pic x(20).
009700      03  L3-Bucket-No          pic 9      comp.
009800*                                 1-7 per the bucket table, 0
009900*                                 = unknown type
010000      03  L3-Balance            pic s9(3)v9(5)  comp-3.
010100      03  L3-Delta              pic s9(3)v9(5)  comp-3.
010200      03  L3-All-Balances.
010300          05  L3-Bal-Entry      pic s9(3)v9(5)  comp-3
010400                                 occurs 7 times.
010500      03  L3-All-Balances-Raw redefines L3-All-Balances
010600                                 pic x(35).
010700*                                 raw view, spare for a support-
010800*                                 desk dump of the reply area
010900*
011000  01  LV030-Employee.
011100      copy "wslvemp.cob".
011200*
011300  procedure        division using LV030-Parms
011400                               LV030-Employee.
011500*
011600  aa000-Main               section.
011700*
011800      evaluate L3-Function
011900          when 1
012000               perform  bb010-Map-Bucket
012100          when 2
012200               perform  bb020-Get-Balance
012300          when 3
012400               perform  bb030-Get-All-Balances
012500          when 4
012600               perform  bb040-Post-Delta
012700          when other
012800               display Prog-Name " - unknown L3-Function "
012900                       L3-Function ", Bucket-No forced to zero"
013000               move     0 to L3-Bucket-No
013100      end-evaluate.
013200      goback.
013300*
013400  aa000-Exit.  exit section.
013500*
013600  bb010-Map-Bucket         section.
013700*
013800*    Fold the incoming type to upper case first, some
013900*    transaction feeds arrive lower or mixed case.
014000*
014100      move     L3-Leave-Type to WS-Compare-Type.
014200      inspect  WS-Compare-Type converting
014300               "abcdefghijklmnopqrstuvwxyz" to
014400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014500      move     0 to L3-Bucket-No.
014600      move     1 to WS-Sub.
014700      perform  bb015-Match-One-Name thru bb015-Exit
014800               until WS-Sub > 7.
014900*
015000  bb010-Exit.
015100      exit     section.
015200*
015300  bb015-Match-One-Name.
015400*
015500      if       WS-Compare-Type = WS-Bucket-Name-Tab (WS-Sub)
015600               move WS-Sub to L3-Bucket-No
015700               move 8 to WS-Sub
015800               go to bb015-Exit.
015900      add      1 to WS-Sub.
016000*
016100  bb015-Exit.
016200      exit.
016300*
016400  bb020-Get-Balance        section.
016500*
016600      perform  bb010-Map-Bucket.
016700      move     0 to L3-Balance.
016800      if       L3-Bucket-No > 0
016900               move Emp-Bucket-Entry (L3-Bucket-No) to L3-Balance.
017000*
017100  bb020-Exit.
017200      exit     section.
017300*
017400  bb030-Get-All-Balances   section.
017500*
017600      move     1 to WS-Sub.
017700      perform  bb035-Copy-One-Balance
017800               until WS-Sub > 7.
017900*
018000  bb030-Exit.
018100      exit     section.
018200*
018300  bb035-Copy-One-Balance.
018400*
018500      move     Emp-Bucket-Entry (WS-Sub) to L3-Bal-Entry (WS-Sub).
018600      add      1 to WS-Sub.
018700*
018800  bb040-Post-Delta         section.
018900*
019000*    Used by lv040 to take a day count off a bucket at Approve
019100*    time - L3-Delta arrives negative.
019200*
019300      perform  bb010-Map-Bucket.
019400      if       L3-Bucket-No > 0
019500               add  L3-Delta to Emp-Bucket-Entry (L3-Bucket-No)
019600               move Emp-Bucket-Entry (L3-Bucket-No) to L3-Balance.
019700*
019800  bb040-Exit.
019900      exit     section.
