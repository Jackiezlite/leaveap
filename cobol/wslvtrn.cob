000100*****************************************
000200*                                        *
000300*  Record Definition For Leave          *
000400*      Submission Transactions File     *
000500*     Uses Trn-Emp-No, batched          *
000600*****************************************
000700* File size 96 bytes, both records below padded to it.
000800*
000900* Drives the submission post (one day) and the range expand
001000*  (a start/end date range into one Trn-Start-Date =
001100*  Trn-End-Date transaction per calendar day).
001200*  Adapted from the Payroll Hrs (Pay Transactions) file - same
001300*  detail-record-plus-batch-header shape, Hrs-Batch-No becomes
001400*  Trn-Batch-No below.
001500*
001600* 10/05/26 vbc - Created for the Leave sub-system, cut down
001700*                from PY-Pay-Transactions-Record.                 LV0008
001800*
001900  01  LV-Trans-Record.
002000     03  Trn-Emp-No            pic 9(5).
002100     03  Trn-Leave-Type        pic x(20).
002200     03  Trn-Start-Date        pic x(10).
002300*                                 iso yyyy-mm-dd
002400     03  Trn-End-Date          pic x(10).
002500*                                 = Trn-Start-Date for a single
002600*                                 day request
002700     03  Trn-Notes             pic x(40).
002800     03  filler                pic x(11).
002900*
003000* Batch header shares the file, Trn-Head-Key always zero so it
003100*  never matches a real Trn-Emp-No.
003200*
003300  01  LV-Trans-Header-Record.
003400     03  Trn-Head-Key          pic 9(5).
003500*                                 always value zero
003600     03  Trn-No-Recs           binary-short unsigned.
003700     03  Trn-Batch-No          binary-short unsigned.
003800     03  filler                pic x(87).
