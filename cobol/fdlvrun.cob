000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Run-Control File                 *
000500*****************************************
000600*
000700* 09/05/26 vbc - Created for the Leave sub-system.                LV0017
000800*
000900  fd  LV-Run-Control-File
001000      label records are standard
001100      record contains 64 characters.
001200  copy "wslvrun.cob".
