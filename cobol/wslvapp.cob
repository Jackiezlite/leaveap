000100*****************************************
000200*                                        *
000300*  Record Definition For Leave          *
000400*      Disposition Transactions File    *
000500*     Uses Dsp-Lvr-Id, sorted on it     *
000600*****************************************
000700* File size 60 bytes.
000800*
000900* Drives LV040's Approve/Reject run.  Not one of the Leave
001000*  sub-system's core registers - a batch run has no click of
001100*  an "Approve" button, so somebody has to hand LV040 a list
001200*  of what to do; this is that list, in the same shape as the
001300*  submission transactions file.
001400*
001500* 20/05/26 vbc - Created for the Leave sub-system to drive
001600*                lv040.                                           LV0010
001700*
001800  01  LV-Disposition-Record.
001900     03  Dsp-Lvr-Id            pic 9(7).
002000     03  Dsp-Action            pic x.
002100*                                 A = Approve, R = Reject
002200     03  Dsp-Reason            pic x(40).
002300     03  filler                pic x(12).
