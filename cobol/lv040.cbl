000100****************************************************************
000200*                                                               *
000300*              Leave Approval / Rejection Posting              *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv040.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       21/05/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Posts a batch of supervisor decisions
002500                      against the Pending requests on file.  The
002600                      Employee master is loaded into a table
002700                      first, since the disposition file is sorted
002800                      on Lvr-Id and cannot be lined up against the
002900                      master's Emp-No order the way lv020 lines up
003000                      its transactions.
003100*
003200                      Version.            1.00 of 21/05/1987.
003300                      Calls.              lv030 (bucket posting).
003400                      Files used.         Disposition (in,
003500                                           sorted), Employee
003600                                           Master (loaded,
003700                                           rewritten at close),
003800                                           Request (updated),
003900                                           Audit Log (extend).
004000*
004100* changes:
004200* 21/05/87 kjw - Written for the first cut of the Leave
004300*                sub-system's Approve/Reject run.                 LV0034
004400* 02/02/94 kjw - Employee table size raised from 400 to 900 -
004500*                Head Office finally outgrew the old array.       LV0035
004600* 09/11/98 kjw - Y2K review.  Dates are carried as full 4-digit
004700*                iso strings throughout, nothing to change.       LV0036
004800* 22/05/26 vbc - Adapted for GNU Cobol re-build - table now
004900*                loaded from and rewritten to a sequential
005000*                Employee master, not read at random.             LV0037
005100* 09/08/26 vbc - Prog-Name stamp added, per the shop standard
005200*                carried on the Payroll modules.                  LV0047
005300* 09/08/26 vbc - Code review fix - cc010/cc020 were writing the
005400*                literal "Supervisor" to Aud-Performed-By, not
005500*                one of the two values the field's copybook
005600*                documents.  The disposition file carries no
005700*                approver id to thread through, so "System" is
005800*                moved in, matching U1/U2's own audit entries.
005900*                                                                 LV0053
006000*
006100****************************************************************
006200*
006300  environment       division.
006400  copy "envdiv.cob".
006500  input-output       section.
006600  file-control.
006700      copy "sellvapp.cob".
006800      copy "sellvsrt.cob".
006900      copy "sellvemp.cob".
007000      copy "sellvreq.cob".
007100      copy "sellvaud.cob".
007200*
007300  data               division.
007400  file                section.
007500*
007600  copy "fdlvapp.cob".
007700*
007800  sd  LV-Disp-Sort-File.
007900  01  LV-Disp-Sort-Record.
008000      03  Dst-Lvr-Id            pic 9(7).
008100      03  Dst-Action            pic x.
008200      03  Dst-Reason            pic x(40).
008300*
008400  copy "fdlvemp.cob".
008500  copy "fdlvreq.cob".
008600  copy "fdlvaud.cob".
008700*
008800  working-storage    section.
008900*
009000  77  Prog-Name             pic x(12) value "LV040 (1.00)".
009100*
009200  01  WS-Status-Fields.
009300      03  LV-App-Status         pic xx.
009400      03  LV-Emp-Status         pic xx.
009500      03  LV-Req-Status         pic xx.
009600          88  Ws-Req-Eof            value "10".
009700      03  LV-Aud-Status         pic xx.
009800*
009900  01  WS-Switches.
010000      03  WS-Dsp-Eof-Sw         pic x      value "N".
010100          88  Dsp-Eof                value "Y".
010200      03  WS-Req-Found-Sw       pic x      value "N".
010300          88  Req-Found              value "Y".
010400*
010500  01  WS-Counters.
010600      03  WS-Emp-Count          pic 9(4)   comp.
010700      03  WS-Emp-Sub            pic 9(4)   comp.
010800      03  WS-Bucket-No          pic 9      comp.
010900*
011000  01  WS-Balance-Work.
011100      03  WS-Balance            pic s9(3)v9(5)  comp-3.
011200*
011300  01  WS-Notes-Work            pic x(40).
011400  01  WS-Notes-Split redefines WS-Notes-Work.
011500*                                 kept for a possible before/
011600*                                 after split on the rejection
011700*                                 screen, not used by this run
011800      03  WS-Notes-Old-Half     pic x(20).
011900      03  WS-Notes-New-Half     pic x(20).
012000*
012100  01  WS-Notes-Trim-Fields.
012200      03  WS-Notes-Len          pic 99     comp.
012300      03  WS-Trim-Sub           pic 99     comp.
012400*
012500****************************************************************
012600*    The Employee master, loaded whole - up to 900 employees,   *
012700*    per the 1994 head-count increase (LV0035) - and rewritten  *
012800*    whole at close, since dispositions post against it in      *
012900*    Lvr-Id order, not Emp-No order.                           *
013000****************************************************************
013100  01  WS-Employee-Table.
013200      03  WS-Employee-Entry     occurs 900 times
013300                                 indexed by WS-Emp-Idx.
013400          05  WS-Emp-No                pic 9(5).
013500          05  WS-Emp-User-Name         pic x(20).
013600          05  WS-Emp-Role              pic x(10).
013700          05  WS-Emp-Years-Worked      pic 99.
013800          05  WS-Emp-Bucket-Balances.
013900              07  WS-Emp-Annual-Bal        pic s9(3)v9(5) comp-3.
014000              07  WS-Emp-Sick-Bal          pic s9(3)v9(5) comp-3.
014100              07  WS-Emp-Cultivation-Bal   pic s9(3)v9(5) comp-3.
014200              07  WS-Emp-Compassionate-Bal pic s9(3)v9(5) comp-3.
014300              07  WS-Emp-Hospital-Bal      pic s9(3)v9(5) comp-3.
014400              07  WS-Emp-Replacement-Bal   pic s9(3)v9(5) comp-3.
014500              07  WS-Emp-Maternity-Bal     pic s9(3)v9(5) comp-3.
014600          05  WS-Emp-Table redefines WS-Emp-Bucket-Balances.
014700              07  WS-Emp-Bucket-Entry      pic s9(3)v9(5) comp-3
014800                                            occurs 7 times.
014900          05  WS-Emp-Cf-Bal            pic s9(3)v9(5) comp-3.
015000          05  WS-Emp-Rest-Days-Odd     pic x(20).
015100          05  WS-Emp-Rest-Days-Even    pic x(20).
015200          05  filler                   pic x(11).
015300  01  WS-Employee-Table-Raw redefines WS-Employee-Table.
015400*                                 raw view for a bulk clear or a
015500*                                 support-desk dump of one entry
015600      03  filler                pic x(128) occurs 900 times.
015700*
015800  01  LV030-Link-Parms.
015900      03  L3-Function           pic 9.
016000      03  L3-Leave-Type         pic x(20).
016100      03  L3-Bucket-No          pic 9      comp.
016200      03  L3-Balance            pic s9(3)v9(5)  comp-3.
016300      03  L3-Delta              pic s9(3)v9(5)  comp-3.
016400      03  L3-All-Balances.
016500          05  L3-Bal-Entry      pic s9(3)v9(5)  comp-3
016600                                 occurs 7 times.
016700*
016800  procedure          division.
016900*
017000  aa000-Main                section.
017100*
017200      display  Prog-Name " Starting".
017300      perform  aa010-Load-Employee-Table.
017400      sort     LV-Disp-Sort-File
017500          ascending key Dst-Lvr-Id
017600          input procedure aa020-Load-Sort-File
017700          output procedure aa050-Merge-And-Post.
017800      perform  aa090-Rewrite-Employee-Table.
017900      goback.
018000*
018100  aa000-Exit.  exit section.
018200*
018300  aa010-Load-Employee-Table section.
018400*
018500      move     0 to WS-Emp-Count.
018600      open     input LV-Employee-File.
018700      perform  aa015-Load-One-Employee
018800               until LV-Emp-Status = "10".
018900      close    LV-Employee-File.
019000*
019100  aa010-Exit.
019200      exit     section.
019300*
019400  aa015-Load-One-Employee.
019500*
019600      read     LV-Employee-File
019700          at end
019800               go to aa015-Exit.
019900      add      1 to WS-Emp-Count.
020000      move     LV-Employee-Record
020100               to WS-Employee-Entry (WS-Emp-Count).
020200*
020300  aa015-Exit.
020400      exit.
020500*
020600  aa020-Load-Sort-File     section.
020700*
020800      open     input LV-Disposition-File.
020900      perform  aa025-Release-One-Disp
021000               until Dsp-Eof.
021100      close    LV-Disposition-File.
021200*
021300  aa020-Exit.
021400      exit     section.
021500*
021600  aa025-Release-One-Disp.
021700*
021800      read     LV-Disposition-File
021900          at end
022000               move "Y" to WS-Dsp-Eof-Sw
022100               go to aa025-Exit.
022200      move     Dsp-Lvr-Id to Dst-Lvr-Id.
022300      move     Dsp-Action to Dst-Action.
022400      move     Dsp-Reason to Dst-Reason.
022500      release  LV-Disp-Sort-Record.
022600*
022700  aa025-Exit.
022800      exit.
022900*
023000  aa050-Merge-And-Post     section.
023100*
023200      open     i-o LV-Request-File.
023300      open     extend LV-Audit-File.
023400      move     "N" to WS-Dsp-Eof-Sw.
023500      return   LV-Disp-Sort-File
023600          at end
023700               move "Y" to WS-Dsp-Eof-Sw.
023800      perform  aa060-Match-One-Disposition until Dsp-Eof.
023900      close    LV-Request-File LV-Audit-File.
024000*
024100  aa050-Exit.
024200      exit     section.
024300*
024400  aa060-Match-One-Disposition.
024500*
024600*    The Request file is a plain sequential register - there is
024700*    no key to READ against, so we scan forward until Lvr-Id
024800*    matches, exactly as the register is naturally in ascending
024900*    Lvr-Id order (lv020 only ever appends to it).
025000*
025100      move     "N" to WS-Req-Found-Sw.
025200      perform  aa065-Scan-For-Request
025300               until Req-Found or Ws-Req-Eof.
025400      if       Req-Found
025500               perform bb010-Post-One-Disposition
025600      else
025700               display "LV040 - Lvr-Id " Dst-Lvr-Id
025800                        " not found on Request file, skipped".
025900      return   LV-Disp-Sort-File
026000          at end
026100               move "Y" to WS-Dsp-Eof-Sw.
026200*
026300  aa065-Scan-For-Request.
026400*
026500      read     LV-Request-File
026600          at end
026700               move "10" to LV-Req-Status
026800               go to aa065-Exit.
026900      if       Lvr-Id = Dst-Lvr-Id
027000               move "Y" to WS-Req-Found-Sw.
027100*
027200  aa065-Exit.
027300      exit.
027400*
027500  aa090-Rewrite-Employee-Table section.
027600*
027700      open     output LV-Employee-File.
027800      move     1 to WS-Emp-Sub.
027900      perform  aa095-Rewrite-One-Employee
028000               until WS-Emp-Sub > WS-Emp-Count.
028100      close    LV-Employee-File.
028200*
028300  aa090-Exit.
028400      exit     section.
028500*
028600  aa095-Rewrite-One-Employee.
028700*
028800      move     WS-Employee-Entry (WS-Emp-Sub)
028900               to LV-Employee-Record.
029000      write    LV-Employee-Record.
029100      add      1 to WS-Emp-Sub.
029200*
029300  bb010-Post-One-Disposition section.
029400*
029500      evaluate Dst-Action
029600          when "A"
029700               perform cc010-Post-Approval
029800          when "R"
029900               perform cc020-Post-Rejection
030000          when other
030100               display "LV040 - unknown action " Dst-Action
030200                        " for Lvr-Id " Dst-Lvr-Id ", skipped"
030300      end-evaluate.
030400*
030500  bb010-Exit.
030600      exit     section.
030700*
030800  cc010-Post-Approval.
030900*
031000*    Find the matching Employee table row and deduct the
031100*    request's days from its mapped bucket, then record what was
031200*    left.  The row was found by the same forward scan lv020
031300*    uses, but here it walks the in-memory table since we need
031400*    it again after the whole batch is done.
031500*
031600      move     1 to WS-Emp-Idx.
031700      search   WS-Employee-Entry varying WS-Emp-Idx
031800          at end
031900               display "LV040 - Emp-No not on file for Lvr-Id "
032000                        Dst-Lvr-Id ", approval skipped"
032100               go to cc010-Exit
032200          when WS-Emp-No (WS-Emp-Idx) = Lvr-Emp-No
032300               continue.
032400      move     Lvr-Leave-Type to L3-Leave-Type.
032500      compute  L3-Delta = 0 - Lvr-Num-Days.
032600      move     1 to L3-Function.
032700      call     "lv030" using LV030-Link-Parms
032800                              WS-Employee-Entry (WS-Emp-Idx).
032900      move     L3-Bucket-No to WS-Bucket-No.
033000      if       WS-Bucket-No > 0
033100               move 4 to L3-Function
033200               call "lv030" using LV030-Link-Parms
033300                                   WS-Employee-Entry (WS-Emp-Idx)
033400               move L3-Balance to WS-Balance
033500      else
033600               move 0 to WS-Balance.
033700      move     "Approved" to Lvr-Status.
033800      move     WS-Balance to Lvr-Balance-After.
033900      rewrite  LV-Request-Record.
034000      move     "Approve" to Aud-Action.
034100      move     "System" to Aud-Performed-By.
034200      move     Lvr-Emp-No to Aud-Target-Emp-No.
034300      move     Lvr-Id to Aud-Target-Lvr-Id.
034400      string   "Leave request approved, balance now "
034500               delimited by size into Aud-Summary.
034600      write    LV-Audit-Record.
034700*
034800  cc010-Exit.
034900      exit.
035000*
035100  cc020-Post-Rejection.
035200*
035300*    Append the supervisor's reason after whatever notes are
035400*    already on the request - a straight STRING delimited by
035500*    space would stop at the first blank inside the existing
035600*    note text, so the true trimmed length is found first, the
035700*    same way lv020 trims Srt-Notes before its own STRING.
035800*
035900      move     "Rejected" to Lvr-Status.
036000      move     40 to WS-Trim-Sub.
036100      perform  cc025-Scan-Back-One
036200               until WS-Trim-Sub = 0
036300               or Lvr-Notes (WS-Trim-Sub:1) not = space.
036400      move     WS-Trim-Sub to WS-Notes-Len.
036500      if       WS-Notes-Len = 0
036600               move 1 to WS-Notes-Len.
036700      move     spaces to WS-Notes-Work.
036800      string   Lvr-Notes (1:WS-Notes-Len) " - " Dst-Reason
036900               delimited by size into WS-Notes-Work.
037000      move     WS-Notes-Work to Lvr-Notes.
037100      rewrite  LV-Request-Record.
037200      move     "Reject" to Aud-Action.
037300      move     "System" to Aud-Performed-By.
037400      move     Lvr-Emp-No to Aud-Target-Emp-No.
037500      move     Lvr-Id to Aud-Target-Lvr-Id.
037600      string   "Leave request rejected - " Dst-Reason
037700               delimited by size into Aud-Summary.
037800      write    LV-Audit-Record.
037900*
038000  cc025-Scan-Back-One.
038100*
038200      subtract 1 from WS-Trim-Sub.
