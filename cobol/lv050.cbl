000100****************************************************************
000200*                                                               *
000300*                Monthly Approved-Leave Report                 *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv050.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       02/06/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Lists every Approved leave request whose
002500                      start date falls in one supervisor-chosen
002600                      year and month, one line per request,
002700                      with a final count/total-days footing.
002800                      Uses Report Writer as the Vacation Report
002900                      did, cut down to plain sequential print
003000                      (no CRT/spool chrome carried over - see the
003100                      DESIGN note on dropped shop framework).
003200*
003300                      Version.            1.00 of 02/06/1987.
003400                      Parameters.         Ccyymm accepted from
003500                                           the console (batch
003600                                           PARM card).
003700                      Files used.         Request (input),
003800                                           Employee Master
003900                                           (loaded, name lookup
004000                                           only), Print (output).
004100*
004200* changes:
004300* 02/06/87 kjw - Written for the first cut of the Leave
004400*                sub-system's reporting suite.                    LV0038
004500* 09/11/98 kjw - Y2K review.  Ccyymm parameter already carries
004600*                a 4-digit year, nothing to change.               LV0039
004700* 25/05/26 vbc - Adapted for GNU Cobol re-build - employee
004800*                names now looked up from a table loaded from
004900*                the sequential master, not a random read.        LV0040
005000* 09/08/26 vbc - Code review fix - the FILE STATUS clause on
005100*                Print-File named a field that was never
005200*                declared - LV-Print-Status now declared in
005300*                Ws.  Prog-Name stamp added, shown at start
005400*                and printed on the report heading.               LV0048
005500*
005600****************************************************************
005700*
005800  environment       division.
005900  copy "envdiv.cob".
006000  input-output       section.
006100  file-control.
006200      copy "sellvreq.cob".
006300      copy "sellvemp.cob".
006400      copy "sellvprt.cob".
006500*
006600  data               division.
006700  file                section.
006800*
006900  copy "fdlvreq.cob".
007000  copy "fdlvemp.cob".
007100*
007200  fd  Print-File
007300      report is Leave-Report.
007400*
007500  working-storage    section.
007600*
007700  77  Prog-Name             pic x(12) value "LV050 (1.00)".
007800*
007900  01  WS-Status-Fields.
008000      03  LV-Req-Status         pic xx.
008100          88  Ws-Req-Eof            value "10".
008200      03  LV-Emp-Status         pic xx.
008300      03  LV-Print-Status       pic xx.
008400*
008500  01  WS-Counters.
008600      03  WS-Emp-Count          pic 9(4)   comp.
008700      03  WS-Rec-Count          pic 9(5)   comp.
008800*
008900  01  WS-Total-Days-Work.
009000      03  WS-Total-Days         pic s9(5)v99  comp-3.
009100*
009200****************************************************************
009300*    Ccyymm accepted as a batch parameter, exploded into a      *
009400*    seven-byte "ccyy-mm" key so the selection test is a       *
009500*    straight string compare against Lvr-Start-Date (1:7),      *
009600*    the same way Lvc-Last-Updated is compared in lv010.        *
009700****************************************************************
009800  01  WS-Param-Fields.
009900      03  WS-Param-Raw          pic 9(6).
010000      03  WS-Param-Ccyy-X       pic x(4).
010100      03  filler redefines WS-Param-Raw.
010200          05  WS-Param-Ccyy         pic 9(4).
010300          05  WS-Param-Mm           pic 99.
010400  01  WS-Param-Key.
010500      03  WS-Param-Key-Ccyy     pic x(4).
010600      03  filler                pic x      value "-".
010700      03  WS-Param-Key-Mm       pic x(2).
010800  01  WS-Param-Key-Raw redefines WS-Param-Key pic x(7).
010900*                                 raw view, spare for a heading
011000*                                 message build if one is wanted
011100*
011200****************************************************************
011300*    A small table of Emp-No/name only - the report never     *
011400*    needs balances, so no point loading a full 128-byte      *
011500*    Employee row for every one of the (up to) 900.           *
011600****************************************************************
011700  01  WS-Employee-Table.
011800      03  WS-Employee-Entry     occurs 900 times
011900                                 indexed by WS-Emp-Idx.
012000          05  WS-Emp-No                pic 9(5).
012100          05  WS-Emp-User-Name         pic x(20).
012200  01  WS-Employee-Table-Raw redefines WS-Employee-Table.
012300*                                 raw view for a bulk clear
012400      03  filler                pic x(25) occurs 900 times.
012500*
012600  01  WS-Not-Found-Name         pic x(20)  value
012700                                 "*** UNKNOWN EMP ***".
012800*
012900*    Report Writer needs a plain scalar to source the detail
013000*    line's name column from - the table subscript is worthless
013100*    once the search has fallen off the end of the table.
013200  01  WS-Report-User-Name       pic x(20).
013300*
013400  report              section.
013500*
013600  rd  Leave-Report
013700      control      final
013800      page limit   58
013900      heading      1
014000      first  detail   5
014100      last   detail   54.
014200*
014300  01  Rpt-Head-1     type page heading.
014400      03  line   1.
014500          05  col   1     pic x(30)   value
014600                           "APPLEWOOD COMPUTERS - LEAVE".
014700          05  col  60     pic x(20)   value
014800                           "MONTHLY LEAVE REPORT".
014900      03  line   2.
015000          05  col   1     pic x(12)   source Prog-Name.
015100      03  line   3.
015200          05  col   1     pic x(9)    value "For ".
015300          05  col   5     pic x(7)    source WS-Param-Key.
015400      03  line   5.
015500          05  col   1                 value "Request".
015600          05  col  11                 value "Employee".
015700          05  col  33                 value "Leave Type".
015800          05  col  55                 value "Start Date".
015900          05  col  68                 value "Days".
016000*
016100  01  Rpt-Detail   type is detail.
016200      03  line + 1.
016300          05  col   1     pic 9(7)          source Lvr-Id.
016400          05  col  11     pic x(20)         source
016500                               WS-Report-User-Name.
016600          05  col  33     pic x(20)         source Lvr-Leave-Type.
016700          05  col  55     pic x(10)         source Lvr-Start-Date.
016800          05  col  67     pic zz9.99        source Lvr-Num-Days.
016900*
017000  01  type control footing final line plus 2.
017100      03  col   1     pic x(25)         value
017200                       "Total requests reported :".
017300      03  col  27     pic zzzz9         source WS-Rec-Count.
017400      03  col  40     pic x(12)         value "Total days :".
017500      03  col  53     pic zzzz9.99      source WS-Total-Days.
017600*
017700  procedure          division.
017800*
017900  aa000-Main                section.
018000*
018100      display  Prog-Name " Starting".
018200      perform  aa010-Open-Files.
018300      perform  aa020-Accept-Parameters.
018400      perform  aa030-Load-Employee-Table.
018500      move     0 to WS-Rec-Count.
018600      move     0 to WS-Total-Days.
018700      initiate Leave-Report.
018800      perform  aa051-Read-Request.
018900      perform  aa055-Process-One-Request until Ws-Req-Eof.
019000      terminate Leave-Report.
019100      perform  aa095-Close-Files.
019200      goback.
019300*
019400  aa000-Exit.  exit section.
019500*
019600  aa010-Open-Files          section.
019700*
019800      open     input LV-Request-File.
019900      open     output Print-File.
020000*
020100  aa010-Exit.
020200      exit     section.
020300*
020400  aa020-Accept-Parameters   section.
020500*
020600      accept   WS-Param-Raw from console.
020700      move     WS-Param-Ccyy to WS-Param-Ccyy-X.
020800      move     WS-Param-Ccyy-X to WS-Param-Key-Ccyy.
020900      move     WS-Param-Mm to WS-Param-Key-Mm.
021000*
021100  aa020-Exit.
021200      exit     section.
021300*
021400  aa030-Load-Employee-Table section.
021500*
021600      move     0 to WS-Emp-Count.
021700      open     input LV-Employee-File.
021800      perform  aa035-Load-One-Employee
021900               until LV-Emp-Status = "10".
022000      close    LV-Employee-File.
022100*
022200  aa030-Exit.
022300      exit     section.
022400*
022500  aa035-Load-One-Employee.
022600*
022700      read     LV-Employee-File
022800          at end
022900               go to aa035-Exit.
023000      add      1 to WS-Emp-Count.
023100      move     Emp-No to WS-Emp-No (WS-Emp-Count).
023200      move     Emp-User-Name to WS-Emp-User-Name (WS-Emp-Count).
023300*
023400  aa035-Exit.
023500      exit.
023600*
023700  aa051-Read-Request.
023800*
023900      read     LV-Request-File
024000          at end
024100               move "10" to LV-Req-Status.
024200*
024300  aa055-Process-One-Request.
024400*
024500*    Status exactly Approved, start date's ccyy-mm matches
024600*    the parameter, string-wise on the first seven characters.
024700*
024800      if       Lvr-Status = "Approved"
024900           and Lvr-Start-Date (1:7) = WS-Param-Key
025000               perform bb010-Report-One-Request.
025100      perform  aa051-Read-Request.
025200*
025300  bb010-Report-One-Request  section.
025400*
025500      move     1 to WS-Emp-Idx.
025600      move     WS-Not-Found-Name to WS-Report-User-Name.
025700      search   WS-Employee-Entry varying WS-Emp-Idx
025800          at end
025900               continue
026000          when WS-Emp-No (WS-Emp-Idx) = Lvr-Emp-No
026100               move WS-Emp-User-Name (WS-Emp-Idx)
026200                    to WS-Report-User-Name.
026300      generate Rpt-Detail.
026400      add      1 to WS-Rec-Count.
026500      add      Lvr-Num-Days to WS-Total-Days.
026600*
026700  bb010-Exit.
026800      exit     section.
026900*
027000  aa095-Close-Files         section.
027100*
027200      close    LV-Request-File.
027300      close    Print-File.
027400*
027500  aa095-Exit.
027600      exit     section.
