000100*****************************************
000200*                                        *
000300*  File Control Entry For The Leave     *
000400*      Disposition Sort Work File       *
000500*****************************************
000600*
000700* 21/05/26 vbc - Created for the Leave sub-system, LV040's
000800*                private sort/merge work file - never seen by
000900*                any other program, no file status kept on a
001000*                sort file per house habit (see irs055).          LV0020
001100*
001200      select LV-Disp-Sort-File assign to "LVDSRT".
