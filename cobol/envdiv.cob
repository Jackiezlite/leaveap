000100*******************************************
000200*                                          *
000300*  Common Environment Division Entries    *
000400*     For The Leave Sub-System            *
000500*                                          *
000600*******************************************
000700*
000800* 22/10/25 vbc - Created for LV suite, lifted out of the payroll
000900*                envdiv so both modules can share one copy of the
001000*                boiler plate.                                    LV0009
001100* 18/03/26 vbc - Added UPSI-0 for a proposed "-T" test-mode run
001200*                switch - shelved, no caller ever wired it in.
001300* 09/08/26 vbc - Code review fix - removed the UPSI-0 entry left
001400*                over from the shelved test-mode switch above; a
001500*                switch nothing tests is dead weight.             LV0051
001600*
001700  configuration           section.
001800  source-computer.        placeholder-computer.
001900  object-computer.        placeholder-computer.
002000  special-names.
002100      C01                 is Top-Of-Form
002200      class Lv-Alpha      is "A" thru "Z" "a" thru "z".
