000100*****************************************
000200*                                        *
000300*  File Control Entry For The Leave     *
000400*      Monthly Report Print File        *
000500*****************************************
000600*
000700* 11/05/26 vbc - Created for the Leave sub-system, adapted from
000800*                the payroll vacation-report print select.        LV0021
000900*
001000      select Print-File assign to "LIST"
001100          organization is line sequential
001200          file status is LV-Print-Status.
