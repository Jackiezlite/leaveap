000100*****************************************
000200*                                        *
000300*  Record Definition For Leave          *
000400*      Audit-Log File                   *
000500*     Append only, no key                *
000600*****************************************
000700* File size 130 bytes.
000800*
000900* Adapted from the Payroll Coh (Company History) file - Coh
001000*  was already an append-as-you-go historical record; here it
001100*  is repurposed to log one line for every change LV010, LV020
001200*  and LV040 make to a balance or a request, for later audit.
001300*
001400* 06/05/26 vbc - Created for the Leave sub-system, cut down
001500*                from PY-Comp-Hist-Record.                        LV0003
001600*
001700  01  LV-Audit-Record.
001800     03  Aud-Action            pic x(20).
001900*                                 Yearly Reset / Monthly Top-up /
002000*                                 Bonus Off-Day / March Expiry /
002100*                                 Submit Leave / Approve / Reject
002200     03  Aud-Performed-By      pic x(10).
002300*                                 emp-no or "System"
002400     03  Aud-Target-Emp-No     pic 9(5).
002500     03  Aud-Target-Lvr-Id     pic 9(7).
002600*                                 zero if none
002700     03  Aud-Summary           pic x(80).
002800     03  filler                pic x(8).
