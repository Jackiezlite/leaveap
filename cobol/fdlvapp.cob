000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Disposition Transactions File    *
000500*****************************************
000600*
000700* 20/05/26 vbc - Created for the Leave sub-system.                LV0019
000800*
000900  fd  LV-Disposition-File
001000      label records are standard
001100      record contains 60 characters.
001200  copy "wslvapp.cob".
