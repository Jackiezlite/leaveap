000100*****************************************
000200*                                        *
000300*  File Control Entry For The Leave     *
000400*      Transaction Sort Work File       *
000500*****************************************
000600*
000700* 22/05/26 vbc - Created for the Leave sub-system, lv020's
000800*                private sort/merge work file - sorts the day's
000900*                transactions into Emp-No order to match the
001000*                Employee master, no file status kept on a sort
001100*                file per house habit (see irs055).
001200*
001300      select LV-Trans-Sort-File assign to "LVTSRT".
