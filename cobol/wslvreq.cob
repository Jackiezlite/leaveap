000100*****************************************
000200*                                        *
000300*  Record Definition For Leave          *
000400*      Request File                     *
000500*     Uses Lvr-Id as key                *
000600*****************************************
000700* File size 104 bytes.
000800*
000900* Adapted from the Payroll Chk (Check/Payment Register) file -
001000*  same idea of a register keyed by a running id number with
001100*  one line per transaction, but here the transaction is a
001200*  leave request instead of a paid check.
001300*
001400* 05/05/26 vbc - Created for the Leave sub-system, cut down
001500*                from PY-Chk-Record.                              LV0002
001600* 21/05/26 vbc - Added Lvr-Balance-After for the Approve
001700*                posting.                                         LV0011
001800*
001900  01  LV-Request-Record.
002000     03  Lvr-Id                pic 9(7).
002100     03  Lvr-Emp-No            pic 9(5).
002200     03  Lvr-Leave-Type        pic x(20).
002300*                                 one of the seven leave types
002400     03  Lvr-Start-Date        pic x(10).
002500*                                 iso yyyy-mm-dd
002600     03  Lvr-Num-Days          pic s9(3)v99   comp-3.
002700     03  Lvr-Notes             pic x(40).
002800     03  Lvr-Status            pic x(10).
002900*                                 Pending / Approved / Rejected
003000     03  Lvr-Balance-After     pic s9(3)v99   comp-3.
003100*                                 bucket balance once approved
003200     03  filler                pic x(6).
