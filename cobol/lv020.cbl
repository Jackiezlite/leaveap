000100****************************************************************
000200*                                                               *
000300*             Leave Request Validation And Posting              *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv020.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       11/05/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Validates and posts one day's submitted
002500                      leave transactions, expanding any
002600                      start/end date range into one Pending
002700                      request per calendar day first.  The
002800                      transactions arrive in no particular
002900                      sequence, so they are sorted into Emp-No
003000                      order first and merge-matched against the
003100                      Employee master, which stays in that order
003200                      per the file layout note on wslvemp.
003300*
003400                      Version.            1.00 of 11/05/1987.
003500                      Calls.              lv900 (date arithmetic),
003600                                           lv030 (bucket mapping).
003700                      Files used.         Trans (input, sorted),
003800                                           Employee Master (in),
003900                                           Request (peeked, then
004000                                           extended), Audit Log
004100                                           (extend).
004200*
004300* changes:
004400* 11/05/87 kjw - Written for the first cut of the Leave
004500*                sub-system.                                      LV0031
004600* 19/05/87 kjw - Date-range expansion added, calls
004700*                the new lv900 for the day-walk.
004800* 09/11/98 kjw - Y2K review.  Dates are carried as full 4-digit
004900*                iso strings throughout, string comparisons
005000*                unaffected.                                      LV0032
005100* 22/05/26 vbc - Adapted for GNU Cobol re-build - transactions
005200*                now merge-matched against the sequential
005300*                Employee master, not an indexed read.            LV0033
005400* 09/08/26 vbc - Code review fix - "malformed dates are
005500*                errors" was only checking end-before-start.
005600*                bb010 now calls lv900 function 1 against both
005700*                Srt-Start-Date and Srt-End-Date first and
005800*                rejects the range if either fails to parse,
005900*                same pattern lv060 already used.  Prog-Name
006000*                stamp added, displayed at start.                 LV0045
006100*
006200****************************************************************
006300*
006400  environment       division.
006500  copy "envdiv.cob".
006600  input-output       section.
006700  file-control.
006800      copy "sellvtrn.cob".
006900      copy "sellvtsr.cob".
007000      copy "sellvemp.cob".
007100      copy "sellvreq.cob".
007200      copy "sellvaud.cob".
007300*
007400  data               division.
007500  file                section.
007600*
007700  copy "fdlvtrn.cob".
007800*
007900  sd  LV-Trans-Sort-File.
008000  01  LV-Sort-Record.
008100      03  Srt-Emp-No            pic 9(5).
008200      03  Srt-Leave-Type        pic x(20).
008300      03  Srt-Start-Date        pic x(10).
008400      03  Srt-End-Date          pic x(10).
008500      03  Srt-Notes             pic x(40).
008600  01  LV-Sort-Record-Raw redefines LV-Sort-Record pic x(85).
008700*                                 raw view, spare for a sort-
008800*                                 work dump if the merge ever
008900*                                 needs debugging in the field
009000*
009100  copy "fdlvemp.cob".
009200  copy "fdlvreq.cob".
009300  copy "fdlvaud.cob".
009400*
009500  working-storage    section.
009600*
009700  77  Prog-Name             pic x(12) value "LV020 (1.00)".
009800*
009900  01  WS-Status-Fields.
010000      03  LV-Trn-Status         pic xx.
010100      03  LV-Emp-Status         pic xx.
010200          88  Ws-Emp-Eof            value "10".
010300      03  LV-Req-Status         pic xx.
010400          88  Ws-Req-Eof            value "10".
010500      03  LV-Aud-Status         pic xx.
010600*
010700  01  WS-Switches.
010800      03  WS-Emp-Eof-Sw         pic x      value "N".
010900          88  Emp-Eof               value "Y".
011000      03  WS-Srt-Eof-Sw         pic x      value "N".
011100          88  Srt-Eof                value "Y".
011200      03  WS-Emp-Found-Sw       pic x      value "N".
011300          88  Emp-Found              value "Y".
011400*
011500  01  WS-Counters.
011600      03  WS-Next-Lvr-Id        pic 9(7)   comp.
011700      03  WS-Day-Count          pic s9(3)  comp.
011800      03  WS-Bucket-No          pic 9      comp.
011900*
012000  01  WS-Balance-Work.
012100      03  WS-Balance            pic s9(3)v9(5)  comp-3.
012200      03  WS-Balance-Raw redefines WS-Balance pic x(5).
012300*                                 raw view, spare for a hex dump
012400*                                 if a packed field ever goes bad
012500*
012600  01  WS-Date-Walk-Fields.
012700      03  WS-Walk-Date          pic x(10).
012800      03  WS-Range-Multi-Day-Sw pic x      value "N".
012900          88  Range-Is-Multi-Day    value "Y".
013000*
013100  01  WS-Notes-Work            pic x(80).
013200  01  WS-Notes-Split redefines WS-Notes-Work.
013300*                                 spare before/after split, not
013400*                                 used by this run
013500      03  WS-Notes-First-Half   pic x(40).
013600      03  WS-Notes-Second-Half  pic x(40).
013700*
013800  01  WS-Notes-Trim-Fields.
013900      03  WS-Notes-Len          pic 99     comp.
014000      03  WS-Trim-Sub           pic 99     comp.
014100*
014200  01  LV900-Link-Parms.
014300      03  L9-Function           pic 9.
014400      03  L9-Date-1             pic x(10).
014500      03  L9-Date-2             pic x(10).
014600      03  L9-Days-To-Add        pic s9(5).
014700      03  L9-Serial-1           pic s9(8)  comp.
014800      03  L9-Weekday-Name       pic x(9).
014900      03  L9-Week-Parity        pic x.
015000      03  L9-Days-Diff          pic s9(5).
015100      03  L9-Valid              pic x.
015200      03  filler                pic x(10).
015300*
015400  01  LV030-Link-Parms.
015500      03  L3-Function           pic 9.
015600      03  L3-Leave-Type         pic x(20).
015700      03  L3-Bucket-No          pic 9      comp.
015800      03  L3-Balance            pic s9(3)v9(5)  comp-3.
015900      03  L3-Delta              pic s9(3)v9(5)  comp-3.
016000      03  L3-All-Balances.
016100          05  L3-Bal-Entry      pic s9(3)v9(5)  comp-3
016200                                 occurs 7 times.
016300*
016400  procedure          division.
016500*
016600  aa000-Main                section.
016700*
016800      display  Prog-Name " Starting".
016900      perform  aa005-Peek-Next-Request-Id.
017000      sort     LV-Trans-Sort-File
017100          ascending key Srt-Emp-No
017200          input procedure aa010-Load-Sort-File
017300          output procedure aa050-Merge-And-Post.
017400      goback.
017500*
017600  aa000-Exit.  exit section.
017700*
017800  aa005-Peek-Next-Request-Id section.
017900*
018000*    A running total kept on the file itself - the highest
018100*    Lvr-Id seen plus one, same trick payroll uses for the next
018200*    check number on Chk.
018300*
018400      move     0 to WS-Next-Lvr-Id.
018500      open     input LV-Request-File.
018600      perform  aa006-Peek-One-Request until Ws-Req-Eof.
018700      close    LV-Request-File.
018800      add      1 to WS-Next-Lvr-Id.
018900*
019000  aa005-Exit.
019100      exit     section.
019200*
019300  aa006-Peek-One-Request.
019400*
019500      read     LV-Request-File
019600          at end
019700               move "10" to LV-Req-Status
019800               go to aa006-Exit.
019900      if       Lvr-Id > WS-Next-Lvr-Id
020000               move Lvr-Id to WS-Next-Lvr-Id.
020100*
020200  aa006-Exit.
020300      exit.
020400*
020500  aa010-Load-Sort-File     section.
020600*
020700      open     input LV-Trans-File.
020800      perform  aa015-Release-One-Trans
020900               until Srt-Eof.
021000      close    LV-Trans-File.
021100*
021200  aa010-Exit.
021300      exit     section.
021400*
021500  aa015-Release-One-Trans.
021600*
021700      read     LV-Trans-File
021800          at end
021900               move "Y" to WS-Srt-Eof-Sw
022000               go to aa015-Exit.
022100      if       Trn-Emp-No = zero
022200               go to aa015-Exit.
022300      move     Trn-Emp-No to Srt-Emp-No.
022400      move     Trn-Leave-Type to Srt-Leave-Type.
022500      move     Trn-Start-Date to Srt-Start-Date.
022600      move     Trn-End-Date to Srt-End-Date.
022700      move     Trn-Notes to Srt-Notes.
022800      release  LV-Sort-Record.
022900*
023000  aa015-Exit.
023100      exit.
023200*
023300  aa050-Merge-And-Post     section.
023400*
023500      open     input LV-Employee-File.
023600      open     extend LV-Request-File.
023700      open     extend LV-Audit-File.
023800      move     "N" to WS-Srt-Eof-Sw.
023900      return   LV-Trans-Sort-File
024000          at end
024100               move "Y" to WS-Srt-Eof-Sw.
024200      perform  aa051-Read-Employee.
024300      perform  aa055-Match-One-Transaction until Srt-Eof.
024400      close    LV-Employee-File LV-Request-File LV-Audit-File.
024500*
024600  aa050-Exit.
024700      exit     section.
024800*
024900  aa051-Read-Employee.
025000*
025100      read     LV-Employee-File
025200          at end
025300               move "Y" to WS-Emp-Eof-Sw.
025400*
025500  aa055-Match-One-Transaction.
025600*
025700*    Advance the master while it is behind the sorted
025800*    transaction - a classic match/merge, the master and the
025900*    transactions are both in Emp-No order.
026000*
026100      move     "N" to WS-Emp-Found-Sw.
026200      perform  aa056-Advance-Master
026300               until Emp-Eof or Emp-No not less Srt-Emp-No.
026400      if       (not Emp-Eof) and Emp-No = Srt-Emp-No
026500               move "Y" to WS-Emp-Found-Sw.
026600      if       Emp-Found
026700               perform bb010-Expand-And-Post
026800      else
026900               display "LV020 - unknown Emp-No, skipped "
027000                        Srt-Emp-No.
027100      return   LV-Trans-Sort-File
027200          at end
027300               move "Y" to WS-Srt-Eof-Sw.
027400*
027500  aa056-Advance-Master.
027600*
027700      perform  aa051-Read-Employee.
027800*
027900  bb010-Expand-And-Post    section.
028000*
028100*    Malformed dates are errors, and so is an end before a
028200*    start.  Both dates go through lv900 function 1 first -
028300*    same validity check lv060 already relies on.
028400*
028500      move     Srt-Start-Date to L9-Date-1.
028600      move     1 to L9-Function.
028700      call     "lv900" using LV900-Link-Parms.
028800      if       L9-Valid = "N"
028900               display "LV020 - malformed start date, Emp-No "
029000                        Srt-Emp-No " rejected"
029100               go to bb010-Exit.
029200      move     Srt-End-Date to L9-Date-1.
029300      move     1 to L9-Function.
029400      call     "lv900" using LV900-Link-Parms.
029500      if       L9-Valid = "N"
029600               display "LV020 - malformed end date, Emp-No "
029700                        Srt-Emp-No " rejected"
029800               go to bb010-Exit.
029900      if       Srt-End-Date < Srt-Start-Date
030000               display "LV020 - end before start, Emp-No "
030100                        Srt-Emp-No " rejected"
030200               go to bb010-Exit.
030300      move     "N" to WS-Range-Multi-Day-Sw.
030400      if       Srt-End-Date not = Srt-Start-Date
030500               move "Y" to WS-Range-Multi-Day-Sw.
030600      move     Srt-Start-Date to WS-Walk-Date.
030700      perform  bb020-Post-One-Day
030800               until WS-Walk-Date > Srt-End-Date.
030900*
031000  bb010-Exit.
031100      exit     section.
031200*
031300  bb020-Post-One-Day.
031400*
031500*    Every generated request is exactly one day; the
031600*    balance test uses today's master balance, since posting
031700*    at submission time never deducts (only the Approve run
031800*    does that).
031900*
032000      move     Srt-Leave-Type to L3-Leave-Type.
032100      move     1 to L3-Function.
032200      call     "lv030" using LV030-Link-Parms LV-Employee-Record.
032300      move     L3-Bucket-No to WS-Bucket-No.
032400      move     0 to WS-Balance.
032500      if       WS-Bucket-No > 0
032600               move 2 to L3-Function
032700               call "lv030" using LV030-Link-Parms
032800                                   LV-Employee-Record
032900               move L3-Balance to WS-Balance.
033000*
033100      if       WS-Bucket-No > 0 and WS-Balance < 1
033200               display "LV020 - insufficient " Srt-Leave-Type
033300                        " balance for Emp-No " Srt-Emp-No
033400      else
033500               perform bb027-Trim-Notes
033600               move spaces to WS-Notes-Work
033700               if   Range-Is-Multi-Day
033800                    string Srt-Notes (1:WS-Notes-Len)
033900                           " (Part of " Srt-Start-Date " to "
034000                           Srt-End-Date " leave)"
034100                           delimited by size into WS-Notes-Work
034200               else
034300                    move Srt-Notes to WS-Notes-Work
034400               end-if
034500               move WS-Next-Lvr-Id to Lvr-Id
034600               move Srt-Emp-No to Lvr-Emp-No
034700               move Srt-Leave-Type to Lvr-Leave-Type
034800               move WS-Walk-Date to Lvr-Start-Date
034900               move 1 to Lvr-Num-Days
035000               move WS-Notes-Work (1:40) to Lvr-Notes
035100               move "Pending" to Lvr-Status
035200               move 0 to Lvr-Balance-After
035300               write LV-Request-Record
035400               add 1 to WS-Next-Lvr-Id
035500               move "Submit Leave" to Aud-Action
035600               move "System" to Aud-Performed-By
035700               move Srt-Emp-No to Aud-Target-Emp-No
035800               move Lvr-Id to Aud-Target-Lvr-Id
035900               string "Leave request posted, status Pending"
036000                      delimited by size into Aud-Summary
036100               write LV-Audit-Record.
036200*
036300      move     5 to L9-Function.
036400      move     WS-Walk-Date to L9-Date-1.
036500      move     1 to L9-Days-To-Add.
036600      call     "lv900" using LV900-Link-Parms.
036700      move     L9-Date-2 to WS-Walk-Date.
036800*
036900  bb027-Trim-Notes.
037000*
037100*    Find the last non-blank column of Srt-Notes so the "(Part
037200*    of ... leave)" suffix doesn't land after a run of spaces.
037300*
037400      move     40 to WS-Trim-Sub.
037500      perform  bb028-Scan-Back-One
037600               until WS-Trim-Sub = 0
037700               or Srt-Notes (WS-Trim-Sub:1) not = space.
037800      move     WS-Trim-Sub to WS-Notes-Len.
037900      if       WS-Notes-Len = 0
038000               move 1 to WS-Notes-Len.
038100*
038200  bb028-Scan-Back-One.
038300*
038400      subtract 1 from WS-Trim-Sub.
