000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Snapshot (Expiry) Archive        *
000500*****************************************
000600*
000700* 07/05/26 vbc - Created for the Leave sub-system.                LV0015
000800*
000900  fd  LV-Snapshot-File
001000      label records are standard
001100      record contains 51 characters.
001200  copy "wslvsnp.cob".
