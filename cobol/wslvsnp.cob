000100*****************************************
000200*                                        *
000300*  Record Definition For Leave          *
000400*      Snapshot (Expiry) Archive        *
000500*     Append only, no key                *
000600*****************************************
000700* File size 51 bytes.
000800*
000900* Adapted from the Payroll His (Employee Pay History) file -
001000*  His archived QTD/YTD pay totals per employee, this archives
001100*  the eight leave balances at the moment they expire (yearly
001200*  reset or March CF expiry), one line per employee per event.
001300*
001400* 07/05/26 vbc - Created for the Leave sub-system, cut down
001500*                from PY-History-Record.                          LV0004
001600*
001700  01  LV-Snapshot-Record.
001800     03  Snp-Emp-No            pic 9(5).
001900     03  Snp-Annual            pic s9(3)v9(5)   comp-3.
002000     03  Snp-Sick              pic s9(3)v9(5)   comp-3.
002100     03  Snp-Cultivation       pic s9(3)v9(5)   comp-3.
002200     03  Snp-Compassionate     pic s9(3)v9(5)   comp-3.
002300     03  Snp-Hospital          pic s9(3)v9(5)   comp-3.
002400     03  Snp-Replacement       pic s9(3)v9(5)   comp-3.
002500     03  Snp-Cf                pic s9(3)v9(5)   comp-3.
002600     03  Snp-Maternity         pic s9(3)v9(5)   comp-3.
002700*                                 unset buckets on a given event
002800*                                 are left zero, see lv010 BB010/B
002900     03  filler                pic x(6).
