000100****************************************************************
000200*                                                               *
000300*                Calendar Event Expansion Listing              *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv060.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       04/06/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Merges the holiday calendar with every
002500                      Approved leave request, the latter expanded
002600                      into one event per calendar day, for
002700                      the wallchart the Personnel office pins up
002800                      each month.  Filters (year for holidays,
002900                      Emp-No for requests) are optional - a zero
003000                      filter means "all".
003100*
003200                      Version.            1.00 of 04/06/1987.
003300                      Calls.              lv900 (day-walk and
003400                                           date validation).
003500                      Parameters.         Filter year, filter
003600                                           Emp-No, both accepted
003700                                           from the console.
003800                      Files used.         Holiday (input),
003900                                           Request (input),
004000                                           Employee Master
004100                                           (loaded, name lookup),
004200                                           Print (output).
004300*
004400* changes:
004500* 04/06/87 kjw - Written for the first cut of the Leave
004600*                sub-system's reporting suite.                    LV0041
004700* 09/11/98 kjw - Y2K review.  Filter year field already carries
004800*                a 4-digit century, nothing to change.            LV0042
004900* 26/05/26 vbc - Adapted for GNU Cobol re-build - employee
005000*                names looked up from a table loaded from the
005100*                sequential master, not a random read.  Records
005200*                with a start date lv900 cannot parse are
005300*                skipped and counted, not aborted.                LV0043
005400* 09/08/26 vbc - Code review fix - the FILE STATUS clause on
005500*                Print-File named a field that was never
005600*                declared - LV-Print-Status now declared in
005700*                Ws.  Prog-Name stamp added, shown at start
005800*                and printed on the report heading.               LV0049
005900*
006000****************************************************************
006100*
006200  environment       division.
006300  copy "envdiv.cob".
006400  input-output       section.
006500  file-control.
006600      copy "sellvhol.cob".
006700      copy "sellvreq.cob".
006800      copy "sellvemp.cob".
006900      copy "sellvprt.cob".
007000*
007100  data               division.
007200  file                section.
007300*
007400  copy "fdlvhol.cob".
007500  copy "fdlvreq.cob".
007600  copy "fdlvemp.cob".
007700*
007800  fd  Print-File
007900      report is Calendar-Report.
008000*
008100  working-storage    section.
008200*
008300  77  Prog-Name             pic x(12) value "LV060 (1.00)".
008400*
008500  01  WS-Status-Fields.
008600      03  LV-Hol-Status         pic xx.
008700          88  Ws-Hol-Eof            value "10".
008800      03  LV-Req-Status         pic xx.
008900          88  Ws-Req-Eof            value "10".
009000      03  LV-Emp-Status         pic xx.
009100      03  LV-Print-Status       pic xx.
009200*
009300  01  WS-Counters.
009400      03  WS-Emp-Count          pic 9(4)   comp.
009500      03  WS-Day-Count          pic s9(3)  comp.
009600      03  WS-Evt-Count          pic 9(5)   comp.
009700      03  WS-Skip-Count         pic 9(5)   comp.
009800*
009900****************************************************************
010000*    Filters are optional, a zero means "show every one" -      *
010100*    same convention the run-control zero-date used to mean     *
010200*    "no prior run" back in lv010.                              *
010300****************************************************************
010400  01  WS-Filter-Params.
010500      03  WS-Filter-Year        pic 9(4).
010600      03  WS-Filter-Emp         pic 9(5).
010700  01  WS-Filter-Params-Raw redefines WS-Filter-Params pic x(9).
010800*                                 raw view, spare for a parm-
010900*                                 card echo line if wanted
011000*
011100****************************************************************
011200*    A small table of Emp-No/name only, exactly as lv050        *
011300*    keeps one - the wallchart never needs the balances.        *
011400****************************************************************
011500  01  WS-Employee-Table.
011600      03  WS-Employee-Entry     occurs 900 times
011700                                 indexed by WS-Emp-Idx.
011800          05  WS-Emp-No                pic 9(5).
011900          05  WS-Emp-User-Name         pic x(20).
012000  01  WS-Employee-Table-Raw redefines WS-Employee-Table.
012100*                                 raw view for a bulk clear
012200      03  filler                pic x(25) occurs 900 times.
012300*
012400  01  WS-Not-Found-Name         pic x(20)  value
012500                                 "*** UNKNOWN EMP ***".
012600  01  WS-Report-User-Name       pic x(20).
012700*
012800  01  WS-Name-Trim-Fields.
012900      03  WS-Name-Len           pic 99     comp.
013000      03  WS-Trim-Sub           pic 99     comp.
013100*
013200  01  WS-Walk-Date              pic x(10).
013300*
013400  01  WS-Evt-Date-Ws            pic x(10).
013500  01  WS-Evt-Title-Ws           pic x(50).
013600  01  WS-Evt-Title-Split redefines WS-Evt-Title-Ws.
013700*                                 raw view, spare for a before/
013800*                                 after split if the wallchart
013900*                                 ever wants one - not used here
014000      03  WS-Evt-Title-First-Half  pic x(25).
014100      03  WS-Evt-Title-Last-Half   pic x(25).
014200*
014300  01  LV900-Link-Parms.
014400      03  L9-Function           pic 9.
014500      03  L9-Date-1             pic x(10).
014600      03  L9-Date-2             pic x(10).
014700      03  L9-Days-To-Add        pic s9(5).
014800      03  L9-Serial-1           pic s9(8)  comp.
014900      03  L9-Weekday-Name       pic x(9).
015000      03  L9-Week-Parity        pic x.
015100      03  L9-Days-Diff          pic s9(5).
015200      03  L9-Valid              pic x.
015300      03  filler                pic x(10).
015400*
015500  report              section.
015600*
015700  rd  Calendar-Report
015800      control      final
015900      page limit   58
016000      heading      1
016100      first  detail   5
016200      last   detail   54.
016300*
016400  01  Rpt-Head-1     type page heading.
016500      03  line   1.
016600          05  col   1     pic x(30)   value
016700                           "APPLEWOOD COMPUTERS - LEAVE".
016800          05  col  60     pic x(22)   value
016900                           "CALENDAR EVENT LISTING".
017000      03  line   2.
017100          05  col   1     pic x(12)   source Prog-Name.
017200      03  line   5.
017300          05  col   1                 value "Date".
017400          05  col  15                 value "Event".
017500*
017600  01  Evt-Detail   type is detail.
017700      03  line + 1.
017800          05  col   1     pic x(10)         source WS-Evt-Date-Ws.
017900          05  col  15     pic x(50)         source
018000                               WS-Evt-Title-Ws.
018100*
018200  01  type control footing final line plus 2.
018300      03  col   1     pic x(23)         value
018400                       "Total events reported :".
018500      03  col  25     pic zzzz9         source WS-Evt-Count.
018600      03  col  40     pic x(16)         value
018700                       "Skipped, unparse:".
018800      03  col  57     pic zzzz9         source WS-Skip-Count.
018900*
019000  procedure          division.
019100*
019200  aa000-Main                section.
019300*
019400      display  Prog-Name " Starting".
019500      perform  aa010-Open-Files.
019600      perform  aa020-Accept-Parameters.
019700      perform  aa030-Load-Employee-Table.
019800      move     0 to WS-Evt-Count.
019900      move     0 to WS-Skip-Count.
020000      initiate Calendar-Report.
020100      perform  aa051-Read-Holiday.
020200      perform  aa055-Process-One-Holiday until Ws-Hol-Eof.
020300      perform  aa061-Read-Request.
020400      perform  aa065-Process-One-Request until Ws-Req-Eof.
020500      terminate Calendar-Report.
020600      perform  aa095-Close-Files.
020700      goback.
020800*
020900  aa000-Exit.  exit section.
021000*
021100  aa010-Open-Files          section.
021200*
021300      open     input LV-Holiday-File.
021400      open     input LV-Request-File.
021500      open     output Print-File.
021600*
021700  aa010-Exit.
021800      exit     section.
021900*
022000  aa020-Accept-Parameters   section.
022100*
022200      accept   WS-Filter-Year from console.
022300      accept   WS-Filter-Emp from console.
022400*
022500  aa020-Exit.
022600      exit     section.
022700*
022800  aa030-Load-Employee-Table section.
022900*
023000      move     0 to WS-Emp-Count.
023100      open     input LV-Employee-File.
023200      perform  aa035-Load-One-Employee
023300               until LV-Emp-Status = "10".
023400      close    LV-Employee-File.
023500*
023600  aa030-Exit.
023700      exit     section.
023800*
023900  aa035-Load-One-Employee.
024000*
024100      read     LV-Employee-File
024200          at end
024300               go to aa035-Exit.
024400      add      1 to WS-Emp-Count.
024500      move     Emp-No to WS-Emp-No (WS-Emp-Count).
024600      move     Emp-User-Name to WS-Emp-User-Name (WS-Emp-Count).
024700*
024800  aa035-Exit.
024900      exit.
025000*
025100  aa051-Read-Holiday.
025200*
025300      read     LV-Holiday-File
025400          at end
025500               move "10" to LV-Hol-Status.
025600*
025700  aa055-Process-One-Holiday.
025800*
025900*    Every holiday is an all-day event, optionally
026000*    filtered to one year.
026100*
026200      if       WS-Filter-Year = 0 or
026300               Hol-Date (1:4) = WS-Filter-Year
026400               move Hol-Date to WS-Evt-Date-Ws
026500               move Hol-Name to WS-Evt-Title-Ws
026600               generate Evt-Detail
026700               add 1 to WS-Evt-Count.
026800      perform  aa051-Read-Holiday.
026900*
027000  aa061-Read-Request.
027100*
027200      read     LV-Request-File
027300          at end
027400               move "10" to LV-Req-Status.
027500*
027600  aa065-Process-One-Request.
027700*
027800*    Approved requests only, optionally filtered to one
027900*    Emp-No.
028000*
028100      if       Lvr-Status = "Approved" and
028200               (WS-Filter-Emp = 0 or Lvr-Emp-No = WS-Filter-Emp)
028300               perform bb010-Expand-One-Request.
028400      perform  aa061-Read-Request.
028500*
028600  bb010-Expand-One-Request  section.
028700*
028800      move     Lvr-Start-Date to L9-Date-1.
028900      move     1 to L9-Function.
029000      call     "lv900" using LV900-Link-Parms.
029100      if       L9-Valid = "N"
029200               display "LV060 - unparseable start date, Lvr-Id "
029300                        Lvr-Id " skipped"
029400               add 1 to WS-Skip-Count
029500               go to bb010-Exit.
029600*
029700      perform  cc010-Lookup-Employee-Name.
029800      compute  WS-Day-Count rounded = Lvr-Num-Days.
029900      if       WS-Day-Count < 1
030000               move 1 to WS-Day-Count.
030100      move     Lvr-Start-Date to WS-Walk-Date.
030200      perform  bb020-Emit-One-Day WS-Day-Count times.
030300*
030400  bb010-Exit.
030500      exit     section.
030600*
030700  bb020-Emit-One-Day.
030800*
030900      move     WS-Walk-Date to WS-Evt-Date-Ws.
031000      string   WS-Report-User-Name (1:WS-Name-Len) ": "
031100               Lvr-Leave-Type
031200               delimited by size into WS-Evt-Title-Ws.
031300      generate Evt-Detail.
031400      add      1 to WS-Evt-Count.
031500      move     WS-Walk-Date to L9-Date-1.
031600      move     5 to L9-Function.
031700      move     1 to L9-Days-To-Add.
031800      call     "lv900" using LV900-Link-Parms.
031900      move     L9-Date-2 to WS-Walk-Date.
032000*
032100  cc010-Lookup-Employee-Name section.
032200*
032300      move     1 to WS-Emp-Idx.
032400      move     WS-Not-Found-Name to WS-Report-User-Name.
032500      search   WS-Employee-Entry varying WS-Emp-Idx
032600          at end
032700               continue
032800          when WS-Emp-No (WS-Emp-Idx) = Lvr-Emp-No
032900               move WS-Emp-User-Name (WS-Emp-Idx)
033000                    to WS-Report-User-Name.
033100      perform  cc020-Trim-Name.
033200*
033300  cc010-Exit.
033400      exit     section.
033500*
033600  cc020-Trim-Name.
033700*
033800*    Find the last non-blank column of the employee name so the
033900*    ": <leave type>" suffix doesn't land after a run of spaces.
034000*
034100      move     20 to WS-Trim-Sub.
034200      perform  cc025-Scan-Back-One
034300               until WS-Trim-Sub = 0
034400               or WS-Report-User-Name (WS-Trim-Sub:1) not = space.
034500      move     WS-Trim-Sub to WS-Name-Len.
034600      if       WS-Name-Len = 0
034700               move 1 to WS-Name-Len.
034800*
034900  cc025-Scan-Back-One.
035000*
035100      subtract 1 from WS-Trim-Sub.
035200*
035300  aa095-Close-Files         section.
035400*
035500      close    LV-Holiday-File.
035600      close    LV-Request-File.
035700      close    Print-File.
035800*
035900  aa095-Exit.
036000      exit     section.
