000100*****************************************
000200*                                        *
000300*  Record-Definition For Holiday File   *
000400*                                        *
000500*     Sequential file, date ascending   *
000600*****************************************
000700* File size 40 bytes.
000800*
000900* Adapted from the Payroll Calx (California Tax) file - a
001000*  small standalone lookup table read whole into a table at
001100*  start of run, same as this holiday list is read by LV010
001200*  and LV060.
001300*
001400* 08/05/26 vbc - Created for the Leave sub-system, cut down
001500*                from PY-California-Tax-Record.                   LV0005
001600*
001700  01  LV-Holiday-Record.
001800     03  Hol-Date              pic x(10).
001900*                                 iso yyyy-mm-dd
002000     03  Hol-Name              pic x(30).
