000100****************************************************************
000200*                                                               *
000300*               Leave-System Date Arithmetic                   *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv900.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       14/06/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Date arithmetic subprogram for the Leave
002500                      sub-system.  Serialises an iso yyyy-mm-dd
002600                      Date to a day number, walks a Date forward
002700                      N days, returns the day of week and the
002800                      odd/even parity of the iso week number, all
002900                      by plain arithmetic - no compiler intrinsic
003000                      FUNCTIONs used, so this still builds on
003100                      compilers that pre-date them.
003200*
003300                      Version.            1.00 of 14/06/1987.
003400                      Called by.          lv010, lv020, lv060.
003500                      Files used.         None - working storage
003600                                           only.
003700*
003800* changes:
003900* 14/06/87 kjw - Written for the first cut of the Leave
004000*                sub-system, function codes 1, 5 and 6 only.
004100* 02/11/91 kjw - Function 3 (day of week name) added, for
004200*                the holiday-on-a-rest-day bonus.                 LV0022
004300* 30/03/95 kjw - Function 4 (iso week parity) added, also for
004400*                the holiday bonus - saves Payroll carrying
004500*                last year's calendar around.                     LV0023
004600* 09/11/98 kjw - Y2K review.  CCYY already full 4 digit in
004700*                A-Ccyy, nothing to change, logged anyway per
004800*                the Y2K signoff sheet.                           LV0024
004900* 17/08/03 vbc - Migrated comment style off in-house shorthand
005000*                to the standard shop banner.                     LV0025
005100* 22/10/25 vbc - Adapted for GNU Cobol re-build of the Leave
005200*                sub-system - logic unchanged.                    LV0026
005300* 09/08/26 vbc - Prog-Name stamp added, per the shop standard
005400*                carried on the Payroll modules.  An unknown
005500*                L9-Function now displays a trace line before
005600*                falling back to L9-Valid = N.                    LV0050
005700*
005800****************************************************************
005900*
006000  environment      division.
006100  copy "envdiv.cob".
006200*
006300  data             division.
006400  working-storage  section.
006500*
006600  77  Prog-Name             pic x(12) value "LV900 (1.00)".
006700*
006800  01  WS-Work-Fields.
006900      03  WS-Ccyy               pic 9(4).
007000      03  WS-Mm                 pic 99.
007100      03  WS-Dd                 pic 99.
007200      03  WS-Leap-Sw            pic x.
007300          88  WS-Leap-Year          value "Y".
007400      03  WS-Cum-Days           pic 9(3)   comp.
007500      03  WS-Prior-Ccyy         pic 9(4)   comp.
007600      03  WS-Leaps-Before       pic 9(6)   comp.
007700      03  WS-Quotient           pic 9(6)   comp.
007800      03  WS-Day-Of-Year        pic 9(3)   comp.
007900      03  WS-Weekday-No         pic 9      comp.
008000*                                 0 = Monday .. 6 = Sunday
008100      03  WS-Iso-Weekday        pic 9      comp.
008200*                                 1 = Monday .. 7 = Sunday
008300      03  WS-Iso-Week-No        pic s9(3)  comp.
008400      03  WS-Scratch-Days       pic s9(8)  comp.
008500*
008600  01  WS-Month-Table.
008700      03  filler                pic 9(3)   value 000.
008800      03  filler                pic 9(3)   value 031.
008900      03  filler                pic 9(3)   value 059.
009000      03  filler                pic 9(3)   value 090.
009100      03  filler                pic 9(3)   value 120.
009200      03  filler                pic 9(3)   value 151.
009300      03  filler                pic 9(3)   value 181.
009400      03  filler                pic 9(3)   value 212.
009500      03  filler                pic 9(3)   value 243.
009600      03  filler                pic 9(3)   value 273.
009700      03  filler                pic 9(3)   value 304.
009800      03  filler                pic 9(3)   value 334.
009900  01  filler redefines WS-Month-Table.
010000      03  WS-Cum-Table          pic 9(3)   comp occurs 12 times.
010100*
010200  01  WS-Weekday-Names.
010300      03  filler                pic x(9)   value "MONDAY   ".
010400      03  filler                pic x(9)   value "TUESDAY  ".
010500      03  filler                pic x(9)   value "WEDNESDAY".
010600      03  filler                pic x(9)   value "THURSDAY ".
010700      03  filler                pic x(9)   value "FRIDAY   ".
010800      03  filler                pic x(9)   value "SATURDAY ".
010900      03  filler                pic x(9)   value "SUNDAY   ".
011000  01  filler redefines WS-Weekday-Names.
011100      03  WS-Weekday-Tab        pic x(9)   occurs 7 times.
011200*
011300  linkage          section.
011400*
011500  01  LV900-Parms.
011600      03  L9-Function           pic 9.
011700*                                  1 = validate and serialise
011800*                                 L9-Date-1
011900*                                 3 = weekday name of L9-Date-1
012000*                                  4 = iso week parity of
012100*                                 L9-Date-1
012200*                                  5 = L9-Date-2 = L9-Date-1 +
012300*                                 L9-Days
012400*                                  6 = L9-Days-Diff = Date-2
012500*                                 minus Date-1
012600      03  L9-Date-1             pic x(10).
012700      03  L9-Date-1-Split redefines L9-Date-1.
012800*                                 raw split view, spare - kept
012900*                                 from when bb010 validated the
013000*                                 three parts separately instead
013100*                                 of by reference modification
013200          05  L9-D1-Ccyy            pic x(4).
013300          05  filler                pic x.
013400          05  L9-D1-Mm              pic x(2).
013500          05  filler                pic x.
013600          05  L9-D1-Dd              pic x(2).
013700      03  L9-Date-2             pic x(10).
013800      03  L9-Days-To-Add        pic s9(5).
013900      03  L9-Serial-1           pic s9(8)  comp.
014000      03  L9-Weekday-Name       pic x(9).
014100      03  L9-Week-Parity        pic x.
014200*                                  O = odd iso week, E = even iso
014300*                                 week
014400      03  L9-Days-Diff          pic s9(5).
014500      03  L9-Valid              pic x.
014600*                                 Y or N
014700      03  filler                pic x(10).
014800*
014900  procedure        division using LV900-Parms.
015000*
015100  aa000-Main               section.
015200*
015300      move     "Y" to L9-Valid.
015400      evaluate L9-Function
015500          when 1
015600               perform  bb010-Serialise-Date
015700          when 3
015800               perform  bb010-Serialise-Date
015900               perform  bb030-Weekday-Name-Of
016000          when 4
016100               perform  bb010-Serialise-Date
016200               perform  bb040-Iso-Week-Parity
016300          when 5
016400               perform  bb010-Serialise-Date
016500               perform  bb050-Add-Days
016600          when 6
016700               move     L9-Date-1 to WS-Scratch-Days
016800               perform  bb010-Serialise-Date
016900               move     L9-Serial-1 to WS-Scratch-Days
017000               perform  bb060-Days-Between
017100          when other
017200               display   Prog-Name " - unknown L9-Function "
017300                         L9-Function
017400               move     "N" to L9-Valid
017500      end-evaluate.
017600      goback.
017700*
017800  aa000-Exit.  exit section.
017900*
018000  bb010-Serialise-Date     section.
018100*
018200*    Splits L9-Date-1 (yyyy-mm-dd) and turns it into a day number
018300*     counted from 0001-01-01, which was a Monday.  Rejects
018400*    anything
018500*    that is not a real calendar Date.
018600*
018700      move     0 to L9-Serial-1.
018800               if       L9-Date-1 (5:1) not = "-" or L9-Date-1
018900               (8:1) not = "-"
019000               move "N" to L9-Valid
019100               go to bb010-Exit.
019200      move     L9-Date-1 (1:4) to WS-Ccyy.
019300      move     L9-Date-1 (6:2) to WS-Mm.
019400      move     L9-Date-1 (9:2) to WS-Dd.
019500      if       WS-Ccyy not numeric or WS-Mm not numeric
019600               or WS-Dd not numeric
019700               move "N" to L9-Valid
019800               go to bb010-Exit.
019900               if       WS-Mm < 01 or WS-Mm > 12 or WS-Dd < 01 or
020000               WS-Dd > 31
020100               move "N" to L9-Valid
020200               go to bb010-Exit.
020300      perform  bb020-Test-Leap-Year.
020400      if       WS-Mm = 02 and WS-Dd > 29
020500               move "N" to L9-Valid
020600               go to bb010-Exit.
020700      if       WS-Mm = 02 and WS-Dd = 29 and not WS-Leap-Year
020800               move "N" to L9-Valid
020900               go to bb010-Exit.
021000*
021100      move     WS-Cum-Table (WS-Mm) to WS-Cum-Days.
021200      if       WS-Mm > 2 and WS-Leap-Year
021300               add  1 to WS-Cum-Days.
021400      compute  WS-Day-Of-Year = WS-Cum-Days + WS-Dd.
021500*
021600      subtract 1 from WS-Ccyy giving WS-Prior-Ccyy.
021700      divide   WS-Prior-Ccyy by 4 giving WS-Quotient.
021800      move     WS-Quotient to WS-Leaps-Before.
021900      divide   WS-Prior-Ccyy by 100 giving WS-Quotient.
022000      subtract WS-Quotient from WS-Leaps-Before.
022100      divide   WS-Prior-Ccyy by 400 giving WS-Quotient.
022200      add      WS-Quotient to WS-Leaps-Before.
022300*
022400      compute  L9-Serial-1 = WS-Prior-Ccyy * 365 + WS-Leaps-Before
022500                              + WS-Day-Of-Year.
022600*
022700  bb010-Exit.
022800      exit     section.
022900*
023000  bb020-Test-Leap-Year     section.
023100*
023200      move     "N" to WS-Leap-Sw.
023300      divide   WS-Ccyy by 4 giving WS-Quotient
023400               remainder WS-Quotient.
023500      if       WS-Quotient not = zero
023600               go to bb020-Exit.
023700      divide   WS-Ccyy by 100 giving WS-Quotient
023800               remainder WS-Quotient.
023900      if       WS-Quotient not = zero
024000               move "Y" to WS-Leap-Sw
024100               go to bb020-Exit.
024200      divide   WS-Ccyy by 400 giving WS-Quotient
024300               remainder WS-Quotient.
024400      if       WS-Quotient = zero
024500               move "Y" to WS-Leap-Sw.
024600*
024700  bb020-Exit.
024800      exit     section.
024900*
025000  bb030-Weekday-Name-Of    section.
025100*
025200*    0001-01-01 (serial 1) was a Monday, so (serial - 1) mod 7
025300*    gives 0 for Monday through 6 for Sunday.
025400*
025500      move     spaces to L9-Weekday-Name.
025600      if       L9-Valid = "N"
025700               go to bb030-Exit.
025800      subtract 1 from L9-Serial-1 giving WS-Scratch-Days.
025900      divide   WS-Scratch-Days by 7 giving WS-Quotient
026000               remainder WS-Weekday-No.
026100      add      1 to WS-Weekday-No.
026200      move     WS-Weekday-Tab (WS-Weekday-No) to L9-Weekday-Name.
026300*
026400  bb030-Exit.
026500      exit     section.
026600*
026700  bb040-Iso-Week-Parity    section.
026800*
026900*     Approximate iso week number - good enough for odd/even
027000*    parity
027100*    except right on the turn of the year, see note below.
027200*
027300      move     "E" to L9-Week-Parity.
027400      if       L9-Valid = "N"
027500               go to bb040-Exit.
027600      subtract 1 from L9-Serial-1 giving WS-Scratch-Days.
027700      divide   WS-Scratch-Days by 7 giving WS-Quotient
027800               remainder WS-Weekday-No.
027900      compute  WS-Iso-Weekday = WS-Weekday-No + 1.
028000      move     WS-Cum-Table (WS-Mm) to WS-Cum-Days.
028100      perform  bb020-Test-Leap-Year.
028200      if       WS-Mm > 2 and WS-Leap-Year
028300               add  1 to WS-Cum-Days.
028400      compute  WS-Day-Of-Year = WS-Cum-Days + WS-Dd.
028500      compute  WS-Iso-Week-No = (WS-Day-Of-Year - WS-Iso-Weekday
028600                                  + 10) / 7.
028700*
028800*    Turn of year boundary not exact - if the walk lands before
028900*    week 1 just call it last week of the old year (52) - close
029000*    enough for a bonus-day check.  NEEDED to tighten up ?? - kjw
029100*
029200      if       WS-Iso-Week-No < 1
029300               move 52 to WS-Iso-Week-No.
029400      divide   WS-Iso-Week-No by 2 giving WS-Quotient
029500               remainder WS-Weekday-No.
029600      if       WS-Weekday-No = 0
029700               move "E" to L9-Week-Parity
029800      else
029900               move "O" to L9-Week-Parity.
030000*
030100  bb040-Exit.
030200      exit     section.
030300*
030400  bb050-Add-Days           section.
030500*
030600      move     spaces to L9-Date-2.
030700      if       L9-Valid = "N"
030800               go to bb050-Exit.
030900      compute  WS-Scratch-Days = L9-Serial-1 + L9-Days-To-Add.
031000      perform  bb070-Deserialise-Date.
031100*
031200  bb050-Exit.
031300      exit     section.
031400*
031500  bb060-Days-Between       section.
031600*
031700*     On entry WS-Scratch-Days holds the serial of L9-Date-1
031800*    (saved
031900*     by aa000-Main before L9-Serial-1 got overwritten with
032000*    Date-2's
032100*    serial) and L9-Serial-1 now holds the serial of L9-Date-2.
032200*
032300      if       L9-Valid = "N"
032400               move zero to L9-Days-Diff
032500               go to bb060-Exit.
032600      compute  L9-Days-Diff = L9-Serial-1 - WS-Scratch-Days.
032700*
032800  bb060-Exit.
032900      exit     section.
033000*
033100  bb070-Deserialise-Date   section.
033200*
033300*    Walks a serial day number back into a yyyy-mm-dd Date by
033400*    working a year at a time - fine for the short forward walks
033500*    (a handful of days, or one calendar month) that the Leave
033600*    sub-system's callers actually need this for.
033700*
033800      move     1 to WS-Ccyy.
033900      move     WS-Scratch-Days to WS-Day-Of-Year.
034000*
034100  bb070-Year-Loop.
034200      perform  bb020-Test-Leap-Year.
034300      move     365 to WS-Cum-Days.
034400      if       WS-Leap-Year
034500               move 366 to WS-Cum-Days.
034600      if       WS-Day-Of-Year <= WS-Cum-Days
034700               go to bb070-Month-Loop.
034800      subtract WS-Cum-Days from WS-Day-Of-Year.
034900      add      1 to WS-Ccyy.
035000      go       to bb070-Year-Loop.
035100*
035200  bb070-Month-Loop.
035300      move     12 to WS-Mm.
035400  bb070-Month-Test.
035500      move     WS-Cum-Table (WS-Mm) to WS-Cum-Days.
035600      if       WS-Mm > 2 and WS-Leap-Year
035700               add  1 to WS-Cum-Days.
035800      if       WS-Day-Of-Year > WS-Cum-Days
035900               go to bb070-Month-Found.
036000      subtract 1 from WS-Mm.
036100      go       to bb070-Month-Test.
036200  bb070-Month-Found.
036300      subtract WS-Cum-Days from WS-Day-Of-Year giving WS-Dd.
036400      move     WS-Ccyy to L9-Date-2 (1:4).
036500      move     "-" to L9-Date-2 (5:1).
036600      move     WS-Mm to L9-Date-2 (6:2).
036700      move     "-" to L9-Date-2 (8:1).
036800      move     WS-Dd to L9-Date-2 (9:2).
036900*
037000  bb070-Exit.
037100      exit     section.
037200
