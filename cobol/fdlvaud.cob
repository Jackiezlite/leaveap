000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Audit-Log File                   *
000500*****************************************
000600*
000700* 06/05/26 vbc - Created for the Leave sub-system.                LV0014
000800*
000900  fd  LV-Audit-File
001000      label records are standard
001100      record contains 130 characters.
001200  copy "wslvaud.cob".
