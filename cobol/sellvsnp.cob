000100*****************************************
000200*                                        *
000300*  File Control Entry For The Leave     *
000400*      Snapshot (Expiry) Archive        *
000500*****************************************
000600*
000700* 07/05/26 vbc - Created for the Leave sub-system.                LV0015
000800*
000900      select LV-Snapshot-File assign to "LVSNP"
001000          organization is sequential
001100          access mode is sequential
001200          file status is LV-Snp-Status.
