000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Submission Transactions File     *
000500*****************************************
000600*
000700* 10/05/26 vbc - Created for the Leave sub-system.                LV0018
000800*
000900  fd  LV-Trans-File
001000      label records are standard
001100      record contains 96 characters.
001200  copy "wslvtrn.cob".
