000100*****************************************
000200*                                        *
000300*  File Control Entry For The Leave     *
000400*      Audit-Log File                   *
000500*****************************************
000600*
000700* 06/05/26 vbc - Created for the Leave sub-system.                LV0014
000800*
000900      select LV-Audit-File assign to "LVAUD"
001000          organization is sequential
001100          access mode is sequential
001200          file status is LV-Aud-Status.
