000100*****************************************
000200*                                        *
000300*  File Control Entry For The Holiday   *
000400*      Calendar File                    *
000500*****************************************
000600*
000700* 08/05/26 vbc - Created for the Leave sub-system.                LV0016
000800*
000900      select LV-Holiday-File assign to "LVHOL"
001000          organization is sequential
001100          access mode is sequential
001200          file status is LV-Hol-Status.
