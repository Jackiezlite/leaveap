000100*****************************************
000200*                                        *
000300*  Record Definition For Leave          *
000400*      Run-Control File                 *
000500*     Uses RRN = 1, one record only     *
000600*****************************************
000700* File size 64 bytes padded by filler.
000800*
000900* Adapted from the Payroll Param1 file - same "single record
001000*  at RRN 1, rest is filler for growth" habit, cut right down
001100*  since LV010 only needs the two control fields below.
001200*
001300* 09/05/26 vbc - Created for the Leave sub-system, cut down
001400*                from PY-Param1-Record.                           LV0006
001500*
001600  01  LV-Run-Control-Record.
001700     03  Lvc-Last-Updated      pic x(10).
001800*                                 iso date of last successful
001900*                                 monthly run, 2000-01-01 if none
002000     03  Lvc-March-Processed   pic 9.
002100*                                 1 once the March CF expiry
002200*                                 has run this year - never reset
002300*                                 to zero again, see lv010 note
002400     03  filler                pic x(53).
