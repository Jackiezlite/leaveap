000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Employee Master File             *
000500*****************************************
000600*
000700* 04/05/26 vbc - Created for the Leave sub-system.                LV0012
000800*
000900  fd  LV-Employee-File
001000      label records are standard
001100      record contains 128 characters.
001200  copy "wslvemp.cob".
