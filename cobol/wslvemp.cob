000100*****************************************
000200*                                        *
000300*  Record Definition For Employee       *
000400*      Master File                      *
000500*     Uses Emp-No as key                *
000600*****************************************
000700* File size 128 bytes.
000800*
000900* Adapted from the payroll Emp master (wspyemp) - only the
001000*  leave-entitlement block survives from there, the pay-rate
001100*  and tax-exemption fields are gone as they belong to Payroll,
001200*  not to Leave.
001300*
001400* 04/05/26 vbc - Created for the Leave sub-system, cut down
001500*                from PY-Employee-Record.                         LV0001
001600* 19/05/26 vbc - Rest-day fields added for the off-day bonus
001700*                run.                                             LV0007
001800* 24/05/26 vbc - Regrouped the seven leave buckets together and
001900*                gave lv030 a table redefinition over them, so
002000*                a bucket can be got at by number as well as by
002100*                name.                                            LV0027
002200*
002300  01  LV-Employee-Record.
002400     03  Emp-No                pic 9(5).
002500     03  Emp-User-Name         pic x(20).
002600     03  Emp-Role              pic x(10).
002700*                                 user / admin / superadmin / it
002800     03  Emp-Years-Worked      pic 99.
002900     03  Emp-Bucket-Balances.
003000*                                 the seven leave buckets, kept
003100*                                 together for the table below
003200         05  Emp-Annual-Bal        pic s9(3)v9(5)   comp-3.
003300         05  Emp-Sick-Bal          pic s9(3)v9(5)   comp-3.
003400         05  Emp-Cultivation-Bal   pic s9(3)v9(5)   comp-3.
003500         05  Emp-Compassionate-Bal pic s9(3)v9(5)   comp-3.
003600         05  Emp-Hospital-Bal      pic s9(3)v9(5)   comp-3.
003700         05  Emp-Replacement-Bal   pic s9(3)v9(5)   comp-3.
003800         05  Emp-Maternity-Bal     pic s9(3)v9(5)   comp-3.
003900     03  Emp-Bucket-Table redefines Emp-Bucket-Balances.
004000         05  Emp-Bucket-Entry      pic s9(3)v9(5)   comp-3
004100                                    occurs 7 times.
004200*                                 1 Annual 2 Sick 3 Cultivation
004300*                                 4 Compassionate 5 Hospital
004400*                                 6 Replacement 7 Maternity
004500     03  Emp-Cf-Bal            pic s9(3)v9(5)   comp-3.
004600*                                 carried-forward Annual
004700     03  Emp-Rest-Days-Odd     pic x(20).
004800*                                 comma list, odd ISO weeks
004900     03  Emp-Rest-Days-Even    pic x(20).
005000*                                 comma list, even ISO weeks
005100     03  filler                pic x(11).
