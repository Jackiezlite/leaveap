000100****************************************************************
000200*                                                               *
000300*                Leave Monthly Update Engine                    *
000400*                                                               *
000500****************************************************************
000600*
000700  identification   division.
000800*
000900  program-id.         lv010.
001000*
001100  author.             K J Wray, for Applewood Computers.
001200*
001300  installation.       Applewood Computers Ltd - Leave/Personnel
001400                      Systems Group.
001500*
001600  date-written.       04/05/1987.
001700*
001800  date-compiled.
001900*
002000  security.           Copyright (C) 1987-2026, Applewood
002100                      Computers.  Distributed under the GNU
002200                      General Public License - see file COPYING.
002300*
002400  remarks.            Monthly leave update run.  One pass
002500                      over the Employee master applying the
002600                      yearly reset, the March carry-forward
002700                      expiry, the monthly accrual top-up and the
002800                      holiday-on-rest-day bonus, in that order,
002900                      per employee, then rewrites the Run-Control
003000                      record so a second run in the same month is
003100                      a no-op.
003200*
003300                      Version.            1.00 of 04/05/1987.
003400                      Calls.              lv900 (date arithmetic).
003500                      Files used.         Employee Master (I-O),
003600                                           Holiday (input), Run
003700                                           Control (I-O), Snapshot
003800                                           (extend), Audit Log
003900                                           (extend).
004000*
004100* changes:
004200* 04/05/87 kjw - Written for the first cut of the Leave
004300*                sub-system.                                      LV0018
004400* 12/09/91 kjw - March CF expiry added - Payroll had been
004500*                doing this by hand off a spreadsheet.            LV0019
004600* 02/11/91 kjw - Holiday-on-rest-day bonus added, calls the
004700*                new lv900 for the weekday/parity work.
004800* 09/11/98 kjw - Y2K review.  Run date now windowed off the
004900*                two-digit ACCEPT FROM DATE year - see WS-Run-
005000*                Ccyy below.  Pivot is 50.                        LV0020
005100* 18/03/26 vbc - Adapted for GNU Cobol re-build of the Leave
005200*                sub-system.  Employee master changed from the
005300*                old indexed file to sequential, fixed - see
005400*                notes on wslvemp.  Logic otherwise unchanged.
005500* 09/08/26 vbc - Code review fix - the rest-day compare in
005600*                bb045 now folds to upper case first, same as
005700*                lv030 does for leave type, so a lowercase
005800*                weekday name from lv900 still matches the
005900*                odd/even rest-day list.  Prog-Name stamp
006000*                added, displayed at start.                       LV0044
006100* 09/08/26 vbc - Code review fix - aa000-Main was testing the
006200*                already-done-this-month guard before
006300*                aa030-Set-Run-Flags ever set it, so it was
006400*                always false and a second run in the same
006500*                month would re-apply the whole update.  Guard
006600*                moved after aa030.                               LV0052
006700*
006800****************************************************************
006900*
007000  environment      division.
007100  copy "envdiv.cob".
007200  input-output      section.
007300  file-control.
007400      copy "sellvemp.cob".
007500      copy "sellvhol.cob".
007600      copy "sellvrun.cob".
007700      copy "sellvsnp.cob".
007800      copy "sellvaud.cob".
007900*
008000  data              division.
008100  file               section.
008200*
008300  copy "fdlvemp.cob".
008400  copy "fdlvhol.cob".
008500  copy "fdlvrun.cob".
008600  copy "fdlvsnp.cob".
008700  copy "fdlvaud.cob".
008800*
008900  working-storage   section.
009000*
009100  77  Prog-Name             pic x(12) value "LV010 (1.00)".
009200*
009300  01  WS-Status-Fields.
009400      03  LV-Emp-Status         pic xx.
009500          88  Ws-Emp-Ok             value "00".
009600          88  Ws-Emp-Eof            value "10".
009700      03  LV-Hol-Status         pic xx.
009800          88  Ws-Hol-Ok             value "00".
009900          88  Ws-Hol-Eof            value "10".
010000      03  LV-Run-Status         pic xx.
010100          88  Ws-Run-Ok             value "00".
010200          88  Ws-Run-Eof            value "10".
010300      03  LV-Snp-Status         pic xx.
010400      03  LV-Aud-Status         pic xx.
010500*
010600  01  WS-Switches.
010700      03  WS-Emp-Eof-Sw         pic x      value "N".
010800          88  Emp-Eof               value "Y".
010900      03  WS-Hol-Eof-Sw         pic x      value "N".
011000          88  Hol-Eof                value "Y".
011100      03  WS-Run-New-Sw         pic x      value "N".
011200          88  Run-Control-Is-New     value "Y".
011300      03  WS-Same-Month-Sw      pic x      value "N".
011400          88  Already-Done-This-Month value "Y".
011500      03  WS-Is-New-Year-Sw     pic x      value "N".
011600          88  Is-New-Year            value "Y".
011700      03  WS-Crossed-March-Sw   pic x      value "N".
011800          88  Crossed-March          value "Y".
011900      03  WS-Rest-Day-Hit-Sw    pic x      value "N".
012000          88  Rest-Day-Hit           value "Y".
012100*
012200  01  WS-Run-Date-Fields.
012300      03  WS-Run-Date-Raw       pic 9(6).
012400      03  filler redefines WS-Run-Date-Raw.
012500          05  WS-Run-Yy         pic 99.
012600          05  WS-Run-Mm         pic 99.
012700          05  WS-Run-Dd         pic 99.
012800      03  WS-Run-Ccyy           pic 9(4).
012900      03  WS-Run-Ccyy-X         redefines WS-Run-Ccyy pic x(4).
013000      03  WS-Run-Mm-X.
013100          05  WS-Run-Mm-Disp    pic 99.
013200*
013300  01  WS-Counters.
013400      03  WS-Emp-Count          pic 9(5)   comp.
013500      03  WS-Hol-Count          pic 9(2)   comp.
013600      03  WS-Hol-Sub            pic 9(2)   comp.
013700      03  WS-Years-Pre          pic 99.
013800*
013900  01  WS-Accrual-Work.
014000      03  WS-Accrual            pic s9v9(5).
014100      03  WS-Topup-2Dp          pic s9(3)v99.
014200*
014300  01  WS-Holiday-Table.
014400      03  WS-Holiday-Entry occurs 31 times
014500                            indexed by WS-Hol-Idx.
014600          05  WS-Hol-Date       pic x(10).
014700          05  WS-Hol-Weekday    pic x(9).
014800          05  WS-Hol-Parity     pic x.
014900  01  WS-Holiday-Table-Raw redefines WS-Holiday-Table.
015000*                                 raw view, spare for a bulk clear
015100*                                 or a support-desk dump of the
015200*                                 month's holiday work table
015300      03  filler                pic x(20) occurs 31 times.
015400*
015500  copy "wslvsnp.cob"
015600      replacing ==LV-Snapshot-Record== by ==WS-Snapshot-Record==.
015700*
015800  copy "wslvaud.cob"
015900      replacing ==LV-Audit-Record== by ==WS-Audit-Record==.
016000*
016100  01  WS-Day-List-Fields.
016200      03  WS-Rest-Day-1         pic x(9).
016300      03  WS-Rest-Day-2         pic x(9).
016400      03  WS-Rest-Day-3         pic x(9).
016500*
016600  01  LV900-Link-Parms.
016700      03  L9-Function           pic 9.
016800      03  L9-Date-1             pic x(10).
016900      03  L9-Date-2             pic x(10).
017000      03  L9-Days-To-Add        pic s9(5).
017100      03  L9-Serial-1           pic s9(8)  comp.
017200      03  L9-Weekday-Name       pic x(9).
017300      03  L9-Week-Parity        pic x.
017400      03  L9-Days-Diff          pic s9(5).
017500      03  L9-Valid              pic x.
017600      03  filler                pic x(10).
017700*
017800  procedure         division.
017900*
018000  aa000-Main               section.
018100*
018200      display  Prog-Name " Starting".
018300      perform  aa010-Open-Files.
018400      perform  aa020-Read-Run-Control.
018500      perform  aa030-Set-Run-Flags.
018600      if       Already-Done-This-Month
018700               perform aa095-Close-Files
018800               goback.
018900      perform  aa040-Load-One-Holiday until Hol-Eof.
019000      perform  aa051-Read-Employee.
019100      perform  aa055-Process-One-Employee until Emp-Eof.
019200      perform  aa060-Write-Run-Control.
019300      perform  aa095-Close-Files.
019400      goback.
019500*
019600  aa000-Exit.  exit section.
019700*
019800  aa010-Open-Files         section.
019900*
020000      open     i-o LV-Employee-File
020100               input LV-Holiday-File
020200               i-o LV-Run-Control-File
020300               extend LV-Snapshot-File
020400               extend LV-Audit-File.
020500*
020600  aa010-Exit.
020700      exit     section.
020800*
020900  aa020-Read-Run-Control   section.
021000*
021100      read     LV-Run-Control-File
021200          at end
021300               move "Y" to WS-Run-New-Sw
021400               move "2000-01-01" to Lvc-Last-Updated
021500               move 0 to Lvc-March-Processed
021600      end-read.
021700*
021800  aa020-Exit.
021900      exit     section.
022000*
022100  aa030-Set-Run-Flags      section.
022200*
022300      accept   WS-Run-Date-Raw from date.
022400      if       WS-Run-Yy < 50
022500               compute WS-Run-Ccyy = 2000 + WS-Run-Yy
022600      else
022700               compute WS-Run-Ccyy = 1900 + WS-Run-Yy
022800      end-if.
022900      move     WS-Run-Mm to WS-Run-Mm-Disp.
023000*
023100      if       Lvc-Last-Updated (1:4) = WS-Run-Ccyy-X
023200          and  Lvc-Last-Updated (6:2) = WS-Run-Mm-X
023300               move "Y" to WS-Same-Month-Sw.
023400*
023500      if       Lvc-Last-Updated (1:4) not = WS-Run-Ccyy-X
023600               move "Y" to WS-Is-New-Year-Sw.
023700*
023800      if       WS-Run-Mm > 3
023900          and  Lvc-March-Processed = 0
024000               move "Y" to WS-Crossed-March-Sw.
024100*
024200  aa030-Exit.
024300      exit     section.
024400*
024500  aa040-Load-One-Holiday   section.
024600*
024700      read     LV-Holiday-File
024800          at end
024900               move "Y" to WS-Hol-Eof-Sw
025000               go to aa040-Exit
025100      end-read.
025200      if       Hol-Date (1:4) = WS-Run-Ccyy-X
025300          and  Hol-Date (6:2) = WS-Run-Mm-X
025400               add 1 to WS-Hol-Count
025500               set WS-Hol-Idx to WS-Hol-Count
025600               move Hol-Date to WS-Hol-Date (WS-Hol-Idx)
025700               move 3 to L9-Function
025800               move Hol-Date to L9-Date-1
025900               call "lv900" using LV900-Link-Parms
026000               move L9-Weekday-Name to WS-Hol-Weekday (WS-Hol-Idx)
026100               move 4 to L9-Function
026200               call "lv900" using LV900-Link-Parms
026300               move L9-Week-Parity to WS-Hol-Parity (WS-Hol-Idx).
026400*
026500  aa040-Exit.
026600      exit     section.
026700*
026800  aa051-Read-Employee      section.
026900*
027000      read     LV-Employee-File
027100          at end
027200               move "Y" to WS-Emp-Eof-Sw
027300      end-read.
027400*
027500  aa051-Exit.
027600      exit     section.
027700*
027800  aa055-Process-One-Employee section.
027900*
028000      add      1 to WS-Emp-Count.
028100      if       Is-New-Year
028200               perform bb010-Yearly-Reset.
028300      if       Crossed-March
028400               perform bb020-March-Expiry.
028500      perform  bb030-Monthly-Topup.
028600      perform  bb040-Holiday-Bonus.
028700      rewrite  LV-Employee-Record.
028800      perform  aa051-Read-Employee.
028900*
029000  aa055-Exit.
029100      exit     section.
029200*
029300  aa060-Write-Run-Control  section.
029400*
029500      move     WS-Run-Ccyy-X to Lvc-Last-Updated (1:4).
029600      move     "-" to Lvc-Last-Updated (5:1).
029700      move     WS-Run-Mm-X to Lvc-Last-Updated (6:2).
029800      move     "-01" to Lvc-Last-Updated (8:3).
029900      if       Crossed-March
030000               move 1 to Lvc-March-Processed.
030100      if       Run-Control-Is-New
030200               write LV-Run-Control-Record
030300      else
030400               rewrite LV-Run-Control-Record.
030500*
030600  aa060-Exit.
030700      exit     section.
030800*
030900  aa095-Close-Files        section.
031000*
031100      close    LV-Employee-File LV-Holiday-File
031200               LV-Run-Control-File LV-Snapshot-File
031300               LV-Audit-File.
031400*
031500  aa095-Exit.
031600      exit     section.
031700*
031800  bb010-Yearly-Reset       section.
031900*
032000*    Snapshot the eight balances as they stand before the
032100*    reset touches them, then apply the new-year figures.
032200*
032300      move     Emp-No to Snp-Emp-No.
032400      move     Emp-Annual-Bal to Snp-Annual.
032500      move     Emp-Sick-Bal to Snp-Sick.
032600      move     Emp-Cultivation-Bal to Snp-Cultivation.
032700      move     Emp-Compassionate-Bal to Snp-Compassionate.
032800      move     Emp-Hospital-Bal to Snp-Hospital.
032900      move     Emp-Replacement-Bal to Snp-Replacement.
033000      move     Emp-Cf-Bal to Snp-Cf.
033100      move     Emp-Maternity-Bal to Snp-Maternity.
033200      write    LV-Snapshot-Record from WS-Snapshot-Record.
033300*
033400      move     "Yearly Reset" to Aud-Action.
033500      move     "System" to Aud-Performed-By.
033600      move     Emp-No to Aud-Target-Emp-No.
033700      move     0 to Aud-Target-Lvr-Id.
033800      string   "Year-end reset applied, prior CF/annual archived"
033900               delimited by size into Aud-Summary.
034000      perform  cc900-Write-Audit.
034100*
034200      move     Emp-Years-Worked to WS-Years-Pre.
034300      if       Emp-Annual-Bal < 5
034400               move Emp-Annual-Bal to Emp-Cf-Bal
034500      else
034600               move 5 to Emp-Cf-Bal.
034700      move     0 to Emp-Annual-Bal.
034800      if       WS-Years-Pre > 5
034900               move 18 to Emp-Sick-Bal
035000      else
035100               move 12 to Emp-Sick-Bal.
035200      move     60 to Emp-Hospital-Bal.
035300      move     7 to Emp-Cultivation-Bal.
035400      move     14 to Emp-Compassionate-Bal.
035500      move     0 to Emp-Replacement-Bal.
035600      move     98 to Emp-Maternity-Bal.
035700      add      1 to Emp-Years-Worked.
035800*
035900  bb010-Exit.
036000      exit     section.
036100*
036200  bb020-March-Expiry       section.
036300*
036400*    CF only, everything else in the snapshot stays zero
036500*    (LV-Snapshot-Record is cleared to zero first, per the
036600*    remark carried on the copybook).
036700*
036800      initialize WS-Snapshot-Record.
036900      move     Emp-No to Snp-Emp-No.
037000      move     Emp-Cf-Bal to Snp-Cf.
037100      write    LV-Snapshot-Record from WS-Snapshot-Record.
037200      move     0 to Emp-Cf-Bal.
037300*
037400      move     "March Expiry" to Aud-Action.
037500      move     "System" to Aud-Performed-By.
037600      move     Emp-No to Aud-Target-Emp-No.
037700      move     0 to Aud-Target-Lvr-Id.
037800      string   "Carried-forward annual leave expired at March"
037900               delimited by size into Aud-Summary.
038000      perform  cc900-Write-Audit.
038100*
038200  bb020-Exit.
038300      exit     section.
038400*
038500  bb030-Monthly-Topup      section.
038600*
038700*    Accrual rate keys off the years-worked value as it
038800*    stands AFTER bb010 may have bumped it this pass.
038900*
039000      if       Emp-Years-Worked > 10
039100               move 1.58334 to WS-Accrual
039200      else
039300          if   Emp-Years-Worked > 5
039400               move 1.5 to WS-Accrual
039500          else
039600               move 1.0 to WS-Accrual.
039700      compute  WS-Topup-2Dp rounded =
039800               Emp-Annual-Bal + WS-Accrual.
039900      move     WS-Topup-2Dp to Emp-Annual-Bal.
040000*
040100      move     "Monthly Top-up" to Aud-Action.
040200      move     "System" to Aud-Performed-By.
040300      move     Emp-No to Aud-Target-Emp-No.
040400      move     0 to Aud-Target-Lvr-Id.
040500      string   "Monthly accrual posted to annual balance"
040600               delimited by size into Aud-Summary.
040700      perform  cc900-Write-Audit.
040800*
040900  bb030-Exit.
041000      exit     section.
041100*
041200  bb040-Holiday-Bonus      section.
041300*
041400      move     1 to WS-Hol-Sub.
041500      perform  bb045-Test-One-Holiday
041600               until WS-Hol-Sub > WS-Hol-Count.
041700*
041800  bb040-Exit.
041900      exit     section.
042000*
042100  bb045-Test-One-Holiday.
042200*
042300      set      WS-Hol-Idx to WS-Hol-Sub.
042400      move     "N" to WS-Rest-Day-Hit-Sw.
042500      if       WS-Hol-Parity (WS-Hol-Idx) = "O"
042600               unstring Emp-Rest-Days-Odd delimited by ","
042700                   into WS-Rest-Day-1 WS-Rest-Day-2 WS-Rest-Day-3
042800      else
042900               unstring Emp-Rest-Days-Even delimited by ","
043000                   into WS-Rest-Day-1 WS-Rest-Day-2 WS-Rest-Day-3.
043100*
043200*    The weekday name lv900 hands back is always upper case,
043300*    but Emp-Rest-Days-Odd/Even is free-typed on the Personnel
043400*    screen and can arrive in any case, same wrinkle lv030 folds
043500*    for the leave-type compare.
043600*
043700      inspect  WS-Rest-Day-1 converting
043800               "abcdefghijklmnopqrstuvwxyz" to
043900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044000      inspect  WS-Rest-Day-2 converting
044100               "abcdefghijklmnopqrstuvwxyz" to
044200               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044300      inspect  WS-Rest-Day-3 converting
044400               "abcdefghijklmnopqrstuvwxyz" to
044500               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044600      if       WS-Hol-Weekday (WS-Hol-Idx) = WS-Rest-Day-1
044700          or   WS-Hol-Weekday (WS-Hol-Idx) = WS-Rest-Day-2
044800          or   WS-Hol-Weekday (WS-Hol-Idx) = WS-Rest-Day-3
044900               move "Y" to WS-Rest-Day-Hit-Sw.
045000      if       Rest-Day-Hit
045100               add 1 to Emp-Annual-Bal
045200               move "Bonus Off-Day" to Aud-Action
045300               move "System" to Aud-Performed-By
045400               move Emp-No to Aud-Target-Emp-No
045500               move 0 to Aud-Target-Lvr-Id
045600               string "Holiday on rest day "
045700                      WS-Hol-Date (WS-Hol-Idx)
045800                      delimited by size into Aud-Summary
045900               perform cc900-Write-Audit.
046000      add      1 to WS-Hol-Sub.
046100*
046200  cc900-Write-Audit        section.
046300*
046400      write    LV-Audit-Record from WS-Audit-Record.
046500*
046600  cc900-Exit.
046700      exit     section.
