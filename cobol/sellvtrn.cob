000100*****************************************
000200*                                        *
000300*  File Control Entry For The Leave     *
000400*      Submission Transactions File     *
000500*****************************************
000600*
000700* 10/05/26 vbc - Created for the Leave sub-system.                LV0018
000800*
000900      select LV-Trans-File assign to "LVTRN"
001000          organization is sequential
001100          access mode is sequential
001200          file status is LV-Trn-Status.
