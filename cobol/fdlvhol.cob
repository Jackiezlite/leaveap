000100*****************************************
000200*                                        *
000300*  File Description For The Holiday     *
000400*      Calendar File                    *
000500*****************************************
000600*
000700* 08/05/26 vbc - Created for the Leave sub-system.                LV0016
000800*
000900  fd  LV-Holiday-File
001000      label records are standard
001100      record contains 40 characters.
001200  copy "wslvhol.cob".
