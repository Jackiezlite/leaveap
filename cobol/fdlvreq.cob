000100*****************************************
000200*                                        *
000300*  File Description For The Leave       *
000400*      Request Register File            *
000500*****************************************
000600*
000700* 05/05/26 vbc - Created for the Leave sub-system.                LV0013
000800*
000900  fd  LV-Request-File
001000      label records are standard
001100      record contains 104 characters.
001200  copy "wslvreq.cob".
